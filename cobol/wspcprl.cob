000010*****************************************************
000020*                                                   *
000030*  Print Line Layouts For Price Comparison Report  *
000040*    All views redefine the one 132 byte area so   *
000050*    only WS-Print-Line itself is ever WRITten.    *
000060*****************************************************
000070*
000080* 15/03/87 jrh - Created.
000090* 02/06/91 kmb - Added best-price 2nd line, was 1 line,
000100*                too cramped once landed total added.
000110*
000120 01  WS-Print-Line              pic x(132).
000130*
000140 01  WS-Hdr-Line-1 redefines WS-Print-Line.
000150     03  H1-Title               pic x(38).
000160     03  filler                 pic x(2).
000170     03  H1-Query-Lbl           pic x(7).
000180     03  H1-Query               pic x(60).
000190     03  filler                 pic x(2).
000200     03  H1-Dest-Lbl            pic x(6).
000210     03  H1-Dest                pic x(3).
000220     03  filler                 pic x(14).
000230*
000240 01  WS-Hdr-Line-2 redefines WS-Print-Line.
000250     03  H2-Prog                pic x(17).
000260     03  filler                 pic x(3).
000270     03  H2-Date-Lbl            pic x(10).
000280     03  H2-Date                pic x(10).
000290     03  filler                 pic x(5).
000300     03  H2-Time-Lbl            pic x(10).
000310     03  H2-Time                pic x(8).
000320     03  filler                 pic x(5).
000330     03  H2-Page-Lbl            pic x(6).
000340     03  H2-Page                pic zz9.
000350     03  filler                 pic x(55).
000360*
000370 01  WS-Detail-Line redefines WS-Print-Line.
000380     03  D-Rank                 pic zz9.
000390     03  filler                 pic x.
000400     03  D-Mkt-Code             pic x(10).
000410     03  filler                 pic x.
000420     03  D-Title                pic x(40).
000430     03  filler                 pic x.
000440     03  D-Price                pic zzz,zz9.99.
000450     03  filler                 pic x.
000460     03  D-Currency             pic x(3).
000470     03  filler                 pic x.
000480     03  D-Landed-Usd           pic z,zzz,zz9.99.
000490     03  filler                 pic x.
000500     03  D-Taxes-Usd            pic zz,zz9.99.
000510     03  filler                 pic x.
000520     03  D-Best-Mark            pic x(6).
000530     03  filler                 pic x.
000540     03  D-Exempt-Mark          pic x(6).
000550     03  filler                 pic x(25).
000560*
000570 01  WS-Mkt-Summary-Line redefines WS-Print-Line.
000580     03  filler                 pic x(4).
000590     03  MS-Mkt-Code            pic x(10).
000600     03  filler                 pic x(2).
000610     03  MS-Read-Lbl            pic x(6).
000620     03  MS-Read-Cnt            pic zzz9.
000630     03  filler                 pic x(2).
000640     03  MS-Kept-Lbl            pic x(6).
000650     03  MS-Kept-Cnt            pic zzz9.
000660     03  filler                 pic x(2).
000670     03  MS-Skip-Lbl            pic x(11).
000680     03  MS-Skip-Cnt            pic zzz9.
000690     03  filler                 pic x(77).
000700*
000710 01  WS-Best-Price-Line-1 redefines WS-Print-Line.
000720     03  filler                 pic x(2).
000730     03  BP-Label               pic x(12).
000740     03  BP-Title               pic x(50).
000750     03  filler                 pic x(2).
000760     03  BP-Mkt-Name            pic x(25).
000770     03  filler                 pic x(41).
000780*
000790 01  WS-Best-Price-Line-2 redefines WS-Print-Line.
000800     03  filler                 pic x(4).
000810     03  BP-Src-Lbl             pic x(13).
000820     03  BP-Src-Price           pic zzz,zz9.99.
000830     03  filler                 pic x(2).
000840     03  BP-Currency            pic x(3).
000850     03  filler                 pic x(3).
000860     03  BP-Taxes-Lbl           pic x(7).
000870     03  BP-Taxes-Usd           pic zz,zz9.99.
000880     03  filler                 pic x(2).
000890     03  BP-Landed-Lbl          pic x(8).
000900     03  BP-Landed-Usd          pic z,zzz,zz9.99.
000910     03  filler                 pic x(2).
000920     03  BP-Exempt-Note         pic x(20).
000930     03  filler                 pic x(37).
000940*
000950 01  WS-Totals-Line redefines WS-Print-Line.
000960     03  filler                 pic x(2).
000970     03  T-Read-Lbl             pic x(13).
000980     03  T-Read-Cnt             pic zzzz9.
000990     03  filler                 pic x(2).
001000     03  T-Relv-Lbl             pic x(16).
001010     03  T-Relv-Cnt             pic zzzz9.
001020     03  filler                 pic x(2).
001030     03  T-Rate-Lbl             pic x(13).
001040     03  T-Rate-Cnt             pic zzzz9.
001050     03  filler                 pic x(2).
001060     03  T-Wrt-Lbl              pic x(9).
001070     03  T-Wrt-Cnt              pic zzzz9.
001080     03  filler                 pic x(2).
001090     03  T-More-Lbl             pic x(11).
001100     03  T-More                 pic x(3).
001110     03  filler                 pic x(37).
001120*
