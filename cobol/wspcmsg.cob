000010*****************************************************
000020*                                                   *
000030*  Error / Warning Messages For Price Comparison   *
000040*        Batch Suite (pc0nn)                        *
000050*****************************************************
000060* System wide (SYnnn) and module specific (PCnnn).
000070*
000080* 15/03/87 jrh - Created.
000090* 02/06/91 kmb - Added PC008/PC009 for currency table
000100*                and tax table overflow warnings.
000110*
000120 01  WS-Error-Messages.
000130     03  SY900    pic x(37)
000140              value "SY900 Aborting run - see msg above -".
000150     03  PC001    pic x(40)
000160              value "PC001 Tax rate file will not open - st=".
000170     03  PC002    pic x(38)
000180              value "PC002 Tax rate read error - status =".
000190     03  PC003    pic x(42)
000200              value "PC003 Search request file not found - st".
000210     03  PC004    pic x(40)
000220              value "PC004 Search request read error - st =".
000230     03  PC005    pic x(38)
000240              value "PC005 Product file not found - st  =".
000250     03  PC006    pic x(36)
000260              value "PC006 Results file open error - st=".
000270     03  PC007    pic x(34)
000280              value "PC007 Report file open error - st=".
000290     03  PC008    pic x(42)
000300              value "PC008 Unknown currency - used rate 1-1 -".
000310     03  PC009    pic x(44)
000320              value "PC009 Tax rate table full - extras ignored.".
000330*
000340 01  WS-Error-Code             pic 999 comp.
000350*
