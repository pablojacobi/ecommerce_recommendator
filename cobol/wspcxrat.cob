000010*****************************************************
000020*                                                   *
000030*  Currency Exchange Rate Table (Fixed In Program) *
000040*    Multiplier: amount in source currency x rate  *
000050*                = amount in USD.                  *
000060*                                                   *
000070*****************************************************
000080* Rates are maintained here as they change rarely  *
000090* compared to the tax rate table.  Keep 2 decimal  *
000100* currencies (BRL, EUR etc) and 4/5 decimal ones   *
000110* (CLP, COP) consistent to 8 decimal places.       *
000120*
000130* 15/03/87 jrh - Created.
000140* 11/09/92 kmb - Added UYU (Uruguay) per sales request.
000150*
000160 01  WS-XRate-Defs.
000170     03  XR-Entry-01.
000180         05  XR-Code-01        pic x(3)      value "USD".
000190         05  XR-Rate-01        pic s9(3)v9(8) value 1.00000000.
000200     03  XR-Entry-02.
000210         05  XR-Code-02        pic x(3)      value "CLP".
000220         05  XR-Rate-02        pic s9(3)v9(8) value 0.00110000.
000230     03  XR-Entry-03.
000240         05  XR-Code-03        pic x(3)      value "ARS".
000250         05  XR-Rate-03        pic s9(3)v9(8) value 0.00110000.
000260     03  XR-Entry-04.
000270         05  XR-Code-04        pic x(3)      value "MXN".
000280         05  XR-Rate-04        pic s9(3)v9(8) value 0.05800000.
000290     03  XR-Entry-05.
000300         05  XR-Code-05        pic x(3)      value "COP".
000310         05  XR-Rate-05        pic s9(3)v9(8) value 0.00025000.
000320     03  XR-Entry-06.
000330         05  XR-Code-06        pic x(3)      value "PEN".
000340         05  XR-Rate-06        pic s9(3)v9(8) value 0.27000000.
000350     03  XR-Entry-07.
000360         05  XR-Code-07        pic x(3)      value "BRL".
000370         05  XR-Rate-07        pic s9(3)v9(8) value 0.20000000.
000380     03  XR-Entry-08.
000390         05  XR-Code-08        pic x(3)      value "UYU".
000400         05  XR-Rate-08        pic s9(3)v9(8) value 0.02500000.
000410     03  XR-Entry-09.
000420         05  XR-Code-09        pic x(3)      value "EUR".
000430         05  XR-Rate-09        pic s9(3)v9(8) value 1.08000000.
000440     03  XR-Entry-10.
000450         05  XR-Code-10        pic x(3)      value "GBP".
000460         05  XR-Rate-10        pic s9(3)v9(8) value 1.27000000.
000470     03  XR-Entry-11.
000480         05  XR-Code-11        pic x(3)      value "CAD".
000490         05  XR-Rate-11        pic s9(3)v9(8) value 0.74000000.
000500     03  XR-Entry-12.
000510         05  XR-Code-12        pic x(3)      value "AUD".
000520         05  XR-Rate-12        pic s9(3)v9(8) value 0.65000000.
000530*
000540 01  WS-XRate-Table redefines WS-XRate-Defs.
000550     03  XR-Tab                occurs 12 times
000560                                indexed by XR-Idx.
000570         05  XR-Tab-Code       pic x(3).
000580         05  XR-Tab-Rate       pic s9(3)v9(8).
000590*
000600 01  WS-XRate-Count            pic 9(3) comp value 12.
000610*
