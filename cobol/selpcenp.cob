000010* SELECT clause for RESULTS file - retained enriched products.
000020* 15/03/87 jrh - Created.
000030*
000040     select  RESULTS-FILE assign to "RESULTS"
000050             organization is sequential
000060             file status is WS-EP-Status.
000070*
