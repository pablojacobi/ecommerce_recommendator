000010* SELECT clause for TAXRATE file - country tax rate table.
000020* 15/03/87 jrh - Created.
000030*
000040     select  TAXRATE-FILE assign to "TAXRATE"
000050             organization is sequential
000060             file status is WS-TR-Status.
000070*
