000010* FD for REPORT file - price comparison report, 132 cols.
000020* 15/03/87 jrh - Created.
000030*
000040 fd  PRINT-FILE
000050     record contains 132 characters
000060     recording mode is f.
000070 01  PRT-Print-Record           pic x(132).
000080*
