000010* SELECT clause for SRCHREQ file - search request, 1 rec/run.
000020* 15/03/87 jrh - Created.
000030*
000040     select  SRCHREQ-FILE assign to "SRCHREQ"
000050             organization is sequential
000060             file status is WS-SR-Status.
000070*
