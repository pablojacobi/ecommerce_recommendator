000010*****************************************************
000020*                                                   *
000030*            PRICE COMPARISON BATCH SUITE          *
000040*                                                   *
000050*     Cross Marketplace Landed Cost Comparator     *
000060*                                                   *
000070*****************************************************
000080*
000090 identification division.
000100*================================
000110*
000120      program-id.         pc010.
000130*
000140*    Author.             J R Hollis, 15/03/87.
000150*                        For Applewood Computers.
000160*
000170*    Installation.       Applewood Computers.
000180*
000190*    Date-Written.       15/03/87.
000200*
000210*    Date-Compiled.
000220*
000230*    Security.           Copyright (C) 1987-2026 & later,
000240*                        Applewood Computers.  Distributed
000250*                        under the same terms as the rest of
000260*                        this accounting suite - see COPYING.
000270*                        Not to be resold or repackaged
000280*                        without the copyright holder's
000290*                        consent.
000300*
000310*    Remarks.            Reads a buyer search request, scores
000320*                        and filters harvested listings from
000330*                        several marketplaces, converts prices
000340*                        to USD, estimates import duty and VAT
000350*                        for the destination country, ranks
000360*                        the survivors by landed cost and
000370*                        prints the comparison report.
000380*
000390*    Called modules.     None.  All logic is in sections
000400*                        below - see zz0nn for the rated
000410*                        business rule units.
000420*
000430*    Error messages used.
000440*                        PC001 - PC009, SY900.  See wspcmsg.
000450*
000460*    Files used :
000470*                        TAXRATE.  Country duty/vat table.
000480*                        SRCHREQ.  Buyer search request.
000490*                        PRODUCTS. Harvested listings.
000500*                        RESULTS.  Retained enriched output.
000510*                        REPORT.   132 col comparison report.
000520*
000530*=====================================================
000540* Change log.
000550*=====================================================
000560* 15/03/87 jrh - 1.00 Created for the new on-line
000570*                marketplace tie-up (ref job PC-101).
000580* 02/11/87 jrh - 1.01 Added seller rating normalisation
000590*                for the MLC feed (counts scheme).
000600* 19/07/89 jrh - 1.02 Widened sort criteria to 3 entries
000610*                per Sales request - they want price
000620*                then rating tie break.
000630* 02/06/91 kmb - 1.03 De-minimis exemption added per the
000640*                new customs circular.  TR-Active-Flag
000650*                introduced, inactive = no data.
000660*                (ref job PC-144)
000670* 14/01/93 kmb - 1.04 Fallback rule: if nothing survives
000680*                relevance scoring, keep first 5 as read.
000690* 23/08/94 kmb -      Corrected VAT base - must include
000700*                duty, was omitting it.  Sales was wrong.
000710* 11/05/96 dpw - 1.05 Marketplace interleave added as
000720*                sort code 'R' and as the no-criteria
000730*                default.  Was always price order before.
000740* 30/09/98 dpw -      Y2K readiness review - all dates in
000750*                this suite are already ccyymmdd, no
000760*                changes required.  Signed off.
000770* 14/02/99 dpw -      Y2K final cert - re-run against test
000780*                decks spanning the century rollover, all
000790*                clean.  Filed with Sales dept.
000800* 21/11/01 dpw - 1.06 Physical-listing heuristic added -
000810*                flags likely virtual goods so buyer can
000820*                be warned (ref support call 4471).
000830* 09/07/04 rtc - 1.07 Unknown currency now defaults to a
000840*                1-1 rate with a logged warning instead
000850*                of aborting the run.
000860* 16/03/09 rtc -      Minor - PC-008 message text tidied.
000870* 27/10/13 rtc - 1.08 Limit/has-more handling reworked to
000880*                match the web team's pagination change.
000890* 04/04/17 vbc - 1.09 Ported to free format source for the
000900*                GnuCOBOL 3 migration, then reverted - this
000910*                suite stays fixed format per dept standard.
000920* 12/09/22 vbc -      Category minimum price table updated,
000930*                gaming console prices had drifted.
000940* 05/02/26 vbc - 1.10 Final tidy before handover to Price
000950*                Comparison product team.
000960* 18/02/26 vbc - 1.11 wspctax/wspcenp were giving every
000970*                WORKING-STORAGE table entry its own phantom
000980*                01 - harmless under the old compiler, the
000990*                new one (3 port, see 04/04/17) flags it.
001000*                Both copybooks are field-list-only now, 01
001010*                header lives with the FD or is built by the
001020*                REPLACING on each nested copy.  Also found
001030*                RESULTS rec was only 230 long against the
001040*                248 the banner always claimed - filler
001050*                widened to square it up.  Stray UPSI-0 with
001060*                no clause removed from SPECIAL-NAMES, it was
001070*                never used.
001080* 19/02/26 vbc - 1.12 AA121 was marking the best-price line
001090*                with plain "BEST", spec wants it starred
001100*                '*BEST*' so it stands out on the report -
001110*                corrected.  Also dropped the alpha class
001120*                test out of SPECIAL-NAMES, word splitting
001130*                has used UNSTRING delimited by space since
001140*                it was written and the class was never
001150*                tested anywhere.  SR-Min-Price/Max-Price on
001160*                the search request record are carried but
001170*                not tested here by design - marketplace side
001180*                applies the range before the product file is
001200*
001210 environment division.
001220*================================
001230*
001240 configuration section.
001250 special-names.
001260     c01 is top-of-form.
001270*
001280 input-output section.
001290 file-control.
001300     copy "selpctax.cob".
001310     copy "selpcsrq.cob".
001320     copy "selpcprd.cob".
001330     copy "selpcenp.cob".
001340     copy "selpcprt.cob".
001350*
001360 data division.
001370 file section.
001380*
001390     copy "fdpctax.cob".
001400     copy "fdpcsrq.cob".
001410     copy "fdpcprd.cob".
001420     copy "fdpcenp.cob".
001430     copy "fdpcprt.cob".
001440*
001450 working-storage section.
001460*-----------------------
001470 77  prog-name               pic x(17) value "PC010 (1.10)".
001480*
001490 copy "wspcmsg.cob".
001500 copy "wspcprl.cob".
001510 copy "wspcxrat.cob".
001520 copy "wspcstw.cob".
001530*
001540 01  WS-File-Status.
001550     03  WS-TR-Status        pic xx.
001560     03  WS-SR-Status        pic xx.
001570     03  WS-PR-Status        pic xx.
001580     03  WS-EP-Status        pic xx.
001590     03  WS-PRT-Status        pic xx.
001600     03  filler              pic x(2).
001610*
001620 01  WS-Switches.
001630     03  WS-TR-EOF-Sw        pic x     value "N".
001640         88  WS-TR-EOF                 value "Y".
001650     03  WS-PR-EOF-Sw        pic x     value "N".
001660         88  WS-PR-EOF                 value "Y".
001670     03  WS-Tax-Calc-Sw      pic x     value "N".
001680         88  WS-Tax-Calc-Reqd          value "Y".
001690     03  WS-Fallback-Sw      pic x     value "N".
001700         88  WS-Fallback-Used          value "Y".
001710     03  WS-Filtered-All-Sw  pic x     value "N".
001720         88  WS-Filtered-All           value "Y".
001730     03  WS-Has-More-Sw      pic x     value "N".
001740         88  WS-Has-More               value "Y".
001750     03  filler              pic x(2).
001760*
001770 01  WS-Max-Values.
001780     03  WS-Max-Tax-Rows     pic 9(3) comp value 60.
001790     03  WS-Max-Survivors    pic 9(3) comp value 200.
001800     03  WS-Max-Markets      pic 9(3) comp value 30.
001810     03  WS-Max-Query-Words  pic 9(3) comp value 12.
001820     03  WS-Max-Key-Terms    pic 9(3) comp value 12.
001830     03  filler              pic x(2).
001840*
001850* Case-fold lists for INSPECT CONVERTING - query text is
001860* folded to lower case before scanning for category and
001870* brand key words.
001880 01  WS-Upper-Chars pic x(26)
001890     value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001900 01  WS-Lower-Chars pic x(26)
001910     value "abcdefghijklmnopqrstuvwxyz".
001920*
001930 01  WS-Counters.
001940     03  WS-TR-Table-Cnt     pic 9(3) comp value zero.
001950     03  WS-TX-Idx           pic 9(3) comp value zero.
001960     03  WS-Products-Read    pic 9(5) comp value zero.
001970     03  WS-Filtered-Relv    pic 9(5) comp value zero.
001980     03  WS-Filtered-Rate    pic 9(5) comp value zero.
001990     03  WS-Survivors-Cnt    pic 9(5) comp value zero.
002000     03  WS-Output-Cnt       pic 9(5) comp value zero.
002010     03  WS-Sub-1            pic 9(5) comp value zero.
002020     03  WS-Sub-2            pic 9(5) comp value zero.
002030     03  WS-Sub-3            pic 9(5) comp value zero.
002040     03  WS-Word-Idx         pic 9(3) comp value zero.
002050     03  WS-Query-Word-Cnt   pic 9(3) comp value zero.
002060     03  WS-Key-Term-Cnt     pic 9(3) comp value zero.
002070     03  WS-Overlap-Cnt      pic 9(3) comp value zero.
002080     03  WS-Mkt-Table-Cnt    pic 9(3) comp value zero.
002090     03  WS-Page-Cnt         pic 9(3) comp value zero.
002100     03  WS-Crit-Idx         pic 9    comp value zero.
002110     03  WS-Rank-Idx         pic 9(5) comp value zero.
002120     03  WS-Fallback-Top     pic 9(3) comp value 5.
002130     03  filler              pic x(2).
002140*
002150* Tax rate table - loaded from TAXRATE at start of run,
002160* searched by country code (table search, see zz090).
002170 01  WS-Tax-Table.
002180     03  WS-TX-Entry         occurs 60 times
002190                              indexed by TX-Idx2.
002200         copy "wspctax.cob" replacing ==TR-== by ==WS-TX-==
002210                             ==03== by ==05==.
002220     03  filler              pic x(2).
002230*
002240* Survivor table - one entry per product still in play
002250* after relevance/fallback/rating filtering, carries the
002260* enriched fields once tax calc and ranking have run.
002270 01  WS-Survivor-Table.
002280     03  WS-SV-Entry         occurs 200 times
002290                              indexed by SV-Idx SV-Idx2.
002300         05  WS-SV-Rec.
002310             copy "wspcenp.cob" replacing ==EP-== by ==WS-SV-==
002320                             ==03== by ==07== ==05== by ==09==.
002330         05  WS-SV-Seq       pic 9(5) comp.
002340         05  WS-SV-Compare-Price
002350                             pic s9(9)v99 comp-3.
002360*
002370* Holds the first few products built, regardless of relevance
002380* score, so AA050 has something to fall back on when the whole
002390* run scores below the keep threshold - see PC-101 in the log.
002400 01  WS-Fallback-Table.
002410     03  WS-FB-Entry         occurs 5 times
002420                              indexed by FB-Idx.
002430         copy "wspcenp.cob" replacing ==EP-== by ==WS-FB-==
002440                             ==03== by ==05== ==05== by ==07==.
002450 01  WS-Fallback-Cnt         pic 9(3) comp value zero.
002460*
002470* Per marketplace running totals for the summary block
002480* and for the 'R' interleave grouping (first seen order).
002490 01  WS-Market-Table.
002500     03  WS-MK-Entry         occurs 30 times
002510                              indexed by MK-Idx MK-Idx2.
002520         05  WS-MK-Code      pic x(10).
002530         05  WS-MK-Name      pic x(25).
002540         05  WS-MK-Read-Cnt  pic 9(5) comp.
002550         05  WS-MK-Kept-Cnt  pic 9(5) comp.
002560         05  WS-MK-Skip-Cnt  pic 9(5) comp.
002570         05  WS-MK-First-Seq pic 9(5) comp.
002580         05  WS-MK-Next-Due  pic 9(5) comp.
002590         05  WS-MK-Head-Idx  pic 9(3) comp.
002600         05  WS-MK-Tail-Idx  pic 9(3) comp.
002610         05  WS-MK-Cur-Idx   pic 9(3) comp.
002620     03  filler              pic x(2).
002630*
002640* Linked-list chain (one slot per survivor-table position)
002650* used by the 'R' interleave pass to walk each marketplace's
002660* survivors in their current relative order.
002670 01  WS-Il-Next-Idx-Table.
002680     03  WS-Il-Next-Idx      occurs 200 times pic 9(3) comp.
002690     03  filler              pic x(2).
002700*
002710* Scratch output area for the interleave pass - same shape
002720* as WS-Survivor-Table, copied back once the round robin
002730* has placed every survivor.
002740 01  WS-Interleaved-Table.
002750     03  WS-IL-Entry         occurs 200 times
002760                              indexed by IL-Idx.
002770         05  WS-IL-Rec.
002780             copy "wspcenp.cob" replacing ==EP-== by ==WS-IL-==
002790                             ==03== by ==07== ==05== by ==09==.
002800         05  WS-IL-Seq       pic 9(5) comp.
002810*
002820* Scratch area used while scoring one product's relevance.
002830* Current-product enrichment work area - filled in by AA040
002840* and the ZZ010/ZZ020/ZZ030/ZZ060 units below, then either
002850* dropped or committed to WS-Survivor-Table.
002860 01  WS-Enriched-Build.
002870     copy "wspcenp.cob" replacing ==EP-== by ==WS-EB-==.
002880*
002890 01  WS-Relevance-Work.
002900     03  WS-Combined-Query   pic x(121).
002910     03  WS-Query-Lower      pic x(121).
002920     03  WS-Title-Lower      pic x(60).
002930     03  WS-Category-Code    pic x(10).
002940     03  WS-Category-Min-Usd pic s9(7)v99 comp-3.
002950     03  WS-Score            pic s9v99    comp-3.
002960     03  WS-Price-Ratio      pic s9v9999  comp-3.
002970     03  WS-Overlap-Ratio    pic s9v9999  comp-3.
002980     03  WS-Term-Hit-Cnt     pic 9(3)     comp.
002990     03  WS-Tally-Cnt        pic 9(5)     comp.
003000     03  WS-One-Word         pic x(20).
003010     03  WS-Unstring-Ptr     pic 9(3)     comp.
003020     03  WS-Is-Stopword-Sw   pic x        value "N".
003030         88  WS-Is-Stopword            value "Y".
003040     03  WS-Brand-Found-Sw   pic x        value "N".
003050         88  WS-Brand-Found             value "Y".
003060     03  filler              pic x(2).
003070*
003080 01  WS-Query-Word-Table.
003090     03  WS-QW-Entry         occurs 12 times
003100                              indexed by QW-Idx.
003110         05  WS-QW-Word      pic x(20).
003120         05  WS-QW-Len       pic 9(2)  comp.
003130     03  filler              pic x(2).
003140*
003150 01  WS-Key-Term-Table.
003160     03  WS-KT-Entry         occurs 12 times
003170                              indexed by KT-Idx.
003180         05  WS-KT-Word      pic x(20).
003190         05  WS-KT-Len       pic 9(2)  comp.
003200     03  filler              pic x(2).
003210*
003220 01  WS-Word-12                pic x(12).
003230 01  WS-Word-Len                pic 9(2) comp.
003240* Category minimum expected price table (USD) - used by
003250* zz040/zz060 price-sanity check.  Built the same way as
003260* the currency table - named slots redefined as an array.
003270 01  WS-Category-Defs.
003280     03  CM-Entry-01.
003290         05  CM-Code-01      pic x(10) value "CONSOLE".
003300         05  CM-Min-01       pic s9(7)v99 comp-3 value 80.00.
003310     03  CM-Entry-02.
003320         05  CM-Code-02      pic x(10) value "LAPTOP".
003330         05  CM-Min-02       pic s9(7)v99 comp-3 value 150.00.
003340     03  CM-Entry-03.
003350         05  CM-Code-03      pic x(10) value "PHONE".
003360         05  CM-Min-03       pic s9(7)v99 comp-3 value 40.00.
003370     03  CM-Entry-04.
003380         05  CM-Code-04      pic x(10) value "TABLET".
003390         05  CM-Min-04       pic s9(7)v99 comp-3 value 80.00.
003400     03  CM-Entry-05.
003410         05  CM-Code-05      pic x(10) value "TV".
003420         05  CM-Min-05       pic s9(7)v99 comp-3 value 80.00.
003430     03  CM-Entry-06.
003440         05  CM-Code-06      pic x(10) value "CAMERA".
003450         05  CM-Min-06       pic s9(7)v99 comp-3 value 30.00.
003460     03  CM-Entry-07.
003470         05  CM-Code-07      pic x(10) value "HEADPHONE".
003480         05  CM-Min-07       pic s9(7)v99 comp-3 value 5.00.
003490     03  CM-Entry-08.
003500         05  CM-Code-08      pic x(10) value "WATCH".
003510         05  CM-Min-08       pic s9(7)v99 comp-3 value 15.00.
003520     03  CM-Entry-09.
003530         05  CM-Code-09      pic x(10) value "GAMING".
003540         05  CM-Min-09       pic s9(7)v99 comp-3 value 10.00.
003550     03  CM-Entry-10.
003560         05  CM-Code-10      pic x(10) value "GENERAL".
003570         05  CM-Min-10       pic s9(7)v99 comp-3 value 1.00.
003580     03  filler              pic x(2).
003590*
003600 01  WS-Category-Table redefines WS-Category-Defs.
003610     03  CM-Tab              occurs 10 times
003620                              indexed by CM-Idx.
003630         05  CM-Tab-Code     pic x(10).
003640         05  CM-Tab-Min      pic s9(7)v99 comp-3.
003650     03  filler              pic x(2).
003660*
003670* Tax calculator scratch - see zz070.
003680 01  WS-Tax-Work.
003690     03  WS-TW-Dest-Country  pic x(3).
003700     03  WS-TW-Currency      pic x(3).
003710     03  WS-TW-Price         pic s9(9)v99 comp-3.
003720     03  WS-TW-Shipping      pic s9(9)v99 comp-3.
003730     03  WS-TW-Product-Usd   pic s9(9)v99 comp-3.
003740     03  WS-TW-Shipping-Usd  pic s9(9)v99 comp-3.
003750     03  WS-TW-Total-Value   pic s9(9)v99 comp-3.
003760     03  WS-TW-Duty-Unrnd    pic s9(9)v9999 comp-3.
003770     03  WS-TW-Vat-Base      pic s9(9)v9999 comp-3.
003780     03  WS-TW-Vat-Unrnd     pic s9(9)v9999 comp-3.
003790     03  WS-TW-Duty          pic s9(9)v99 comp-3.
003800     03  WS-TW-Vat           pic s9(9)v99 comp-3.
003810     03  WS-TW-Taxes         pic s9(9)v99 comp-3.
003820     03  WS-TW-Total         pic s9(9)v99 comp-3.
003830     03  WS-TW-Rate          pic s9(3)v9(8) comp-3.
003840     03  WS-TW-Found-Sw      pic x        value "N".
003850         88  WS-TW-Found               value "Y".
003860     03  WS-TW-Active-Sw     pic x        value "N".
003870         88  WS-TW-Row-Active          value "Y".
003880     03  WS-TW-De-Minimis    pic s9(9)v99 comp-3.
003890     03  WS-TW-Duty-Rate     pic s9(3)v99 comp-3.
003900     03  WS-TW-Vat-Rate      pic s9(3)v99 comp-3.
003910     03  WS-TW-De-Min-Sw     pic x        value "N".
003920         88  WS-TW-De-Min-Applied      value "Y".
003930     03  filler              pic x(2).
003940*
003950* Rating / condition normalisation scratch - zz010/zz020.
003960 01  WS-Norm-Work.
003970     03  WS-NW-Total-Fdbk    pic 9(8)     comp.
003980     03  WS-NW-Pos-Ratio     pic s9v9999  comp-3.
003990     03  filler              pic x(2).
004000*
004010* Sort pass scratch - zz120/zz130.
004020 01  WS-Sort-Work.
004030     03  WS-Sort-Crit-Code   pic x.
004040     03  WS-Swap-Needed-Sw   pic x        value "N".
004050         88  WS-Swap-Needed            value "Y".
004060     03  WS-Insert-Pos       pic 9(5)     comp.
004070     03  filler              pic x(2).
004080*
004090* One survivor-size hold area for the insertion sort passes -
004100* same shape as a WS-SV-Entry so a straight group move works.
004110 01  WS-Sort-Hold.
004120     03  WS-HLD-Rec.
004130         copy "wspcenp.cob" replacing ==EP-== by ==WS-HLD-==
004140                             ==03== by ==05== ==05== by ==07==.
004150     03  WS-HLD-Seq          pic 9(5)     comp.
004160     03  WS-HLD-Compare-Price
004170                             pic s9(9)v99 comp-3.
004180*
004190* First-seen marketplace order and round-robin work for the
004200* 'R' interleave pass.
004210 01  WS-Interleave-Work.
004220     03  WS-Il-Out-Cnt       pic 9(5) comp value zero.
004230     03  WS-Il-Any-Left-Sw   pic x    value "N".
004240         88  WS-Il-Any-Left            value "Y".
004250     03  filler              pic x(2).
004260*
004270* Date / time for the report header.
004280 01  WS-Run-Date.
004290     03  WS-RD-YY            pic 99.
004300     03  WS-RD-MM            pic 99.
004310     03  WS-RD-DD            pic 99.
004320 01  WS-Run-Date-Edited      pic x(10).
004330 01  WS-Run-Time.
004340     03  WS-RT-HH            pic 99.
004350     03  WS-RT-MM            pic 99.
004360     03  WS-RT-SS            pic 99.
004370     03  filler              pic xx.
004380 01  WS-Run-Time-Edited      pic x(8).
004390*
004400 01  WS-Mkt-Lookup-Found-Sw  pic x        value "N".
004410     88  WS-Mkt-Lookup-Found           value "Y".
004420*
004430 procedure division.
004440*
004450*****************************************************
004460*  AA000  -  MAIN LINE                              *
004470*****************************************************
004480 AA000-Main-Section section.
004490 AA000-Main.
004500     perform AA010-Initialise.
004510     perform AA020-Load-Tax-Table.
004520     perform AA030-Read-Search-Request.
004530     perform AA040-Process-Products
004540             until WS-PR-EOF.
004550     perform AA050-Fallback-Check.
004560     perform AA060-Rating-Filter.
004570     perform AA070-Sort-Survivors.
004580     perform AA080-Apply-Limit.
004590     perform AA090-Tax-Calc-Pass.
004600     perform AA100-Rank-And-Best.
004610     perform AA110-Write-Results.
004620     perform AA120-Print-Report.
004630     perform AA990-End-Run.
004640     goback.
004650*
004660 AA000-Exit.
004670     exit.
004680*
004690*****************************************************
004700*  AA010  -  OPEN FILES, CLEAR WORK AREAS           *
004710*****************************************************
004720 AA010-Initialise.
004730     move "N" to WS-TR-EOF-Sw.
004740     move "N" to WS-PR-EOF-Sw.
004750     move "N" to WS-Fallback-Sw.
004760     move "N" to WS-Filtered-All-Sw.
004770     move "N" to WS-Has-More-Sw.
004780     move zero to WS-TR-Table-Cnt WS-Products-Read
004790             WS-Filtered-Relv WS-Filtered-Rate
004800             WS-Survivors-Cnt WS-Output-Cnt
004810             WS-Mkt-Table-Cnt WS-Page-Cnt.
004820     open input TAXRATE-FILE.
004830     if WS-TR-Status not = "00"
004840         move "PC001" to WS-Error-Code
004850         display PC001 " " WS-TR-Status
004860         perform ZZ900-Abort-Run
004870     end-if.
004880     open input SRCHREQ-FILE.
004890     if WS-SR-Status not = "00"
004900         display PC003 " " WS-SR-Status
004910         perform ZZ900-Abort-Run
004920     end-if.
004930     open input PRODUCTS-FILE.
004940     if WS-PR-Status not = "00"
004950         display PC005 " " WS-PR-Status
004960         perform ZZ900-Abort-Run
004970     end-if.
004980     open output RESULTS-FILE.
004990     if WS-EP-Status not = "00"
005000         display PC006 " " WS-EP-Status
005010         perform ZZ900-Abort-Run
005020     end-if.
005030     open output PRINT-FILE.
005040     if WS-PRT-Status not = "00"
005050         display PC007 " " WS-PRT-Status
005060         perform ZZ900-Abort-Run
005070     end-if.
005080     accept WS-Run-Date from date.
005090     accept WS-Run-Time from time.
005100     string WS-RD-MM "/" WS-RD-DD "/" WS-RD-YY
005110             delimited by size into WS-Run-Date-Edited.
005120     string WS-RT-HH ":" WS-RT-MM ":" WS-RT-SS
005130             delimited by size into WS-Run-Time-Edited.
005140*
005150 AA010-Exit.
005160     exit.
005170*
005180*****************************************************
005190*  AA020  -  LOAD TAX RATE TABLE INTO MEMORY        *
005200*****************************************************
005210 AA020-Load-Tax-Table.
005220     read TAXRATE-FILE
005230         at end move "Y" to WS-TR-EOF-Sw
005240     end-read.
005250     perform AA021-Load-One-Tax-Row
005260             until WS-TR-EOF.
005270*
005280 AA020-Exit.
005290     exit.
005300*
005310 AA021-Load-One-Tax-Row.
005320     if WS-TR-Table-Cnt < WS-Max-Tax-Rows
005330         add 1 to WS-TR-Table-Cnt
005340         set TX-Idx2 to WS-TR-Table-Cnt
005350         move TR-Tax-Rate-Record to WS-TX-Entry (TX-Idx2)
005360     else
005370         display PC009
005380     end-if.
005390     read TAXRATE-FILE
005400         at end move "Y" to WS-TR-EOF-Sw
005410     end-read.
005420     if WS-TR-Status not = "00" and WS-TR-Status not = "10"
005430         display PC002 " " WS-TR-Status
005440         perform ZZ900-Abort-Run
005450     end-if.
005460*
005470 AA021-Exit.
005480     exit.
005490*
005500*****************************************************
005510*  AA030  -  READ THE ONE SEARCH REQUEST RECORD     *
005520*****************************************************
005530 AA030-Read-Search-Request.
005540     read SRCHREQ-FILE
005550         at end
005560             display PC004 " no request record present"
005570             perform ZZ900-Abort-Run
005580     end-read.
005590     if WS-SR-Status not = "00"
005600         display PC004 " " WS-SR-Status
005610         perform ZZ900-Abort-Run
005620     end-if.
005630     move spaces to WS-Combined-Query.
005640     string SR-Query delimited by size
005650             " " delimited by size
005660             SR-Original-Query delimited by size
005670             into WS-Combined-Query.
005680     move WS-Combined-Query to WS-Query-Lower.
005690     inspect WS-Query-Lower
005700             converting WS-Upper-Chars to WS-Lower-Chars.
005710     perform ZZ040-Detect-Category.
005720     perform ZZ050-Extract-Key-Terms.
005730     read PRODUCTS-FILE
005740         at end move "Y" to WS-PR-EOF-Sw
005750     end-read.
005760     if WS-PR-Status not = "00" and WS-PR-Status not = "10"
005770         display PC005 " " WS-PR-Status
005780         perform ZZ900-Abort-Run
005790     end-if.
005800*
005810 AA030-Exit.
005820     exit.
005830*
005840*****************************************************
005850*  AA040  -  READ AND SCORE EACH PRODUCT RECORD     *
005860*****************************************************
005870 AA040-Process-Products.
005880     add 1 to WS-Products-Read.
005890     move PR-Product-Id       to WS-EB-Product-Id.
005900     move PR-Marketplace-Code to WS-EB-Marketplace-Code.
005910     move PR-Marketplace-Name to WS-EB-Marketplace-Name.
005920     move PR-Title            to WS-EB-Title.
005930     move PR-Price            to WS-EB-Price.
005940     move PR-Currency         to WS-EB-Currency.
005950     move PR-Condition        to WS-EB-Condition.
005960     move PR-Shipping-Cost    to WS-EB-Shipping-Cost.
005970     move PR-Shipping-Known   to WS-EB-Shipping-Known.
005980     move PR-Free-Shipping    to WS-EB-Free-Shipping.
005990     move PR-Rating-Scheme    to WS-EB-Rating-Scheme.
006000     move PR-Feedback-Pct     to WS-EB-Feedback-Pct.
006010     move PR-Pos-Count        to WS-EB-Pos-Count.
006020     move PR-Neu-Count        to WS-EB-Neu-Count.
006030     move PR-Neg-Count        to WS-EB-Neg-Count.
006040     move zero to WS-EB-Total-Price WS-EB-Product-Usd
006050             WS-EB-Shipping-Usd WS-EB-Customs-Duty WS-EB-Vat
006060             WS-EB-Total-Taxes WS-EB-Total-With-Taxes
006070             WS-EB-Price-Rank.
006080     move "N" to WS-EB-De-Minimis-Flag WS-EB-Tax-Data-Flag
006090             WS-EB-Best-Price-Flag.
006100     perform ZZ010-Normalize-Condition.
006110     perform ZZ020-Normalize-Rating.
006120     perform ZZ030-Compute-Total-Price.
006130     perform ZZ060-Score-Relevance.
006140     perform AA041-Stash-Fallback.
006150     perform ZZ100-Lookup-Mkt-Entry.
006160     add 1 to WS-MK-Read-Cnt (MK-Idx).
006170     if WS-EB-Relevance-Score not < .50
006180         perform AA042-Commit-Survivor
006190     else
006200         add 1 to WS-Filtered-Relv
006210         add 1 to WS-MK-Skip-Cnt (MK-Idx)
006220     end-if.
006230     read PRODUCTS-FILE
006240         at end move "Y" to WS-PR-EOF-Sw
006250     end-read.
006260     if WS-PR-Status not = "00" and WS-PR-Status not = "10"
006270         display PC005 " " WS-PR-Status
006280         perform ZZ900-Abort-Run
006290     end-if.
006300*
006310 AA040-Exit.
006320     exit.
006330*
006340*****************************************************
006350*  AA041  -  KEEP A COPY FOR THE FALLBACK TABLE     *
006360*****************************************************
006370 AA041-Stash-Fallback.
006380     if WS-Fallback-Cnt < 5
006390         add 1 to WS-Fallback-Cnt
006400         set FB-Idx to WS-Fallback-Cnt
006410         move WS-Enriched-Build to WS-FB-Entry (FB-Idx)
006420     end-if.
006430*
006440 AA041-Exit.
006450     exit.
006460*
006470*****************************************************
006480*  AA042  -  PRODUCT SCORED HIGH ENOUGH - KEEP IT   *
006490*****************************************************
006500 AA042-Commit-Survivor.
006510     if WS-Survivors-Cnt < WS-Max-Survivors
006520         add 1 to WS-Survivors-Cnt
006530         set SV-Idx to WS-Survivors-Cnt
006540         move WS-Enriched-Build to WS-SV-Rec (SV-Idx)
006550         move WS-Products-Read  to WS-SV-Seq (SV-Idx)
006560         add 1 to WS-MK-Kept-Cnt (MK-Idx)
006570     else
006580         add 1 to WS-Filtered-Relv
006590         add 1 to WS-MK-Skip-Cnt (MK-Idx)
006600     end-if.
006610*
006620 AA042-Exit.
006630     exit.
006640*
006650*****************************************************
006660*  ZZ010  -  CONDITION NORMALISATION                *
006670*****************************************************
006680*  Maps the raw marketplace condition text to one of
006690*  new / used / refurbished - see rule card in wspctax.
006700 ZZ010-Normalize-Condition.
006710     move spaces to WS-EB-Condition-Norm.
006720     if WS-EB-Condition (1:3) = "New"
006730         move "new" to WS-EB-Condition-Norm
006740     else
006750         if WS-EB-Condition (1:4) = "Used"
006760          or WS-EB-Condition (1:10) = "Pre-owned"
006770          or WS-EB-Condition (1:4) = "Good"
006780          or WS-EB-Condition (1:9) = "Very Good"
006790          or WS-EB-Condition (1:9) = "Excellent"
006800          or WS-EB-Condition (1:9) = "For parts"
006810             move "used" to WS-EB-Condition-Norm
006820         else
006830             move WS-EB-Condition to WS-Title-Lower
006840             inspect WS-Title-Lower
006850                     converting WS-Upper-Chars to WS-Lower-Chars
006860             if WS-Title-Lower (1:12) is not equal spaces
006870              and WS-EB-Condition (1:1) not = space
006880                 if WS-Title-Lower (1:11) = "refurbished"
006890                     move "refurbished" to WS-EB-Condition-Norm
006900                 else
006910                     move "new" to WS-EB-Condition-Norm
006920                 end-if
006930             else
006940                 move "new" to WS-EB-Condition-Norm
006950             end-if
006960         end-if
006970     end-if.
006980*
006990 ZZ010-Exit.
007000     exit.
007010*
007020*****************************************************
007030*  ZZ020  -  SELLER RATING NORMALISATION             *
007040*****************************************************
007050*  Feedback pct (scheme P) or pos/neu/neg counts
007060*  (scheme C) folded to a common 0.00-5.00 scale.
007070*  No rating (scheme N, or zero base) sorts as zero.
007080 ZZ020-Normalize-Rating.
007090     move -1 to WS-EB-Seller-Rating.
007100     if PR-Scheme-Pct
007110         if WS-EB-Feedback-Pct not = zero
007120             compute WS-EB-Seller-Rating rounded =
007130                     (WS-EB-Feedback-Pct / 100) * 5
007140         end-if
007150     else
007160         if PR-Scheme-Counts
007170             compute WS-NW-Total-Fdbk =
007180                     WS-EB-Pos-Count + WS-EB-Neu-Count
007190                                     + WS-EB-Neg-Count
007200             if WS-NW-Total-Fdbk > zero
007210                 compute WS-EB-Seller-Rating rounded =
007220                     (WS-EB-Pos-Count / WS-NW-Total-Fdbk) * 5
007230             end-if
007240         end-if
007250     end-if.
007260*
007270 ZZ020-Exit.
007280     exit.
007290*
007300*****************************************************
007310*  ZZ030  -  TOTAL PRICE (SOURCE CURRENCY)          *
007320*****************************************************
007330 ZZ030-Compute-Total-Price.
007340     if PR-Ship-Is-Free or not PR-Ship-Cost-Known
007350         move WS-EB-Price to WS-EB-Total-Price
007360     else
007370         add WS-EB-Price WS-EB-Shipping-Cost
007380                 giving WS-EB-Total-Price
007390     end-if.
007400*
007410 ZZ030-Exit.
007420     exit.
007430*
007440*****************************************************
007450*  ZZ040  -  CATEGORY DETECTION (ONCE PER REQUEST)  *
007460*****************************************************
007470*  First match wins - order matters, do not re-order
007480*  without checking with Sales (ref PC-101 spec sheet).
007490 ZZ040-Detect-Category.
007500     move "GENERAL" to WS-Category-Code.
007510     move zero to WS-Tally-Cnt.
007520     inspect WS-Query-Lower tallying WS-Tally-Cnt
007530             for all "switch" for all "playstation"
007540             for all "xbox" for all "console"
007550             for all "ps5" for all "ps4".
007560     if WS-Tally-Cnt > zero
007570         move "CONSOLE" to WS-Category-Code
007580     else
007590         move zero to WS-Tally-Cnt
007600         inspect WS-Query-Lower tallying WS-Tally-Cnt
007610                 for all "laptop" for all "notebook"
007620                 for all "macbook"
007630         if WS-Tally-Cnt > zero
007640             move "LAPTOP" to WS-Category-Code
007650         else
007660             move zero to WS-Tally-Cnt
007670             inspect WS-Query-Lower tallying WS-Tally-Cnt
007680                     for all "iphone" for all "samsung"
007690                     for all "pixel" for all "phone"
007700                     for all "celular" for all "movil"
007710             if WS-Tally-Cnt > zero
007720                 move "PHONE" to WS-Category-Code
007730             else
007740                 move zero to WS-Tally-Cnt
007750                 inspect WS-Query-Lower tallying WS-Tally-Cnt
007760                         for all "ipad" for all "tablet"
007770                         for all "tab"
007780                 if WS-Tally-Cnt > zero
007790                     move "TABLET" to WS-Category-Code
007800                 else
007810                     move zero to WS-Tally-Cnt
007820                     inspect WS-Query-Lower tallying WS-Tally-Cnt
007830                             for all "tv" for all "television"
007840                             for all "oled" for all "qled"
007850                     if WS-Tally-Cnt > zero
007860                         move "TV" to WS-Category-Code
007870                     else
007880                         move zero to WS-Tally-Cnt
007890                         inspect WS-Query-Lower
007900                                 tallying WS-Tally-Cnt
007910                                 for all "camera" for all "camara"
007920                                 for all "dslr"
007930                                 for all "mirrorless"
007940                         if WS-Tally-Cnt > zero
007950                             move "CAMERA" to WS-Category-Code
007960                         else
007970                             perform ZZ041-Detect-Category-2
007980                         end-if
007990                     end-if
008000                 end-if
008010             end-if
008020         end-if
008030     end-if.
008040     perform ZZ045-Lookup-Category-Min.
008050*
008060 ZZ040-Exit.
008070     exit.
008080*
008090 ZZ041-Detect-Category-2.
008100     move zero to WS-Tally-Cnt.
008110     inspect WS-Query-Lower tallying WS-Tally-Cnt
008120             for all "headphone" for all "auricular"
008130             for all "airpod" for all "earbud".
008140     if WS-Tally-Cnt > zero
008150         move "HEADPHONE" to WS-Category-Code
008160     else
008170         move zero to WS-Tally-Cnt
008180         inspect WS-Query-Lower tallying WS-Tally-Cnt
008190                 for all "watch" for all "reloj"
008200                 for all "smartwatch"
008210         if WS-Tally-Cnt > zero
008220             move "WATCH" to WS-Category-Code
008230         else
008240             move zero to WS-Tally-Cnt
008250             inspect WS-Query-Lower tallying WS-Tally-Cnt
008260                     for all "gaming" for all "gamer"
008270                     for all "rtx" for all "gpu"
008280             if WS-Tally-Cnt > zero
008290                 move "GAMING" to WS-Category-Code
008300             end-if
008310         end-if
008320     end-if.
008330*
008340 ZZ041-Exit.
008350     exit.
008360*
008370*****************************************************
008380*  ZZ045  -  CATEGORY MINIMUM PRICE TABLE LOOKUP    *
008390*****************************************************
008400 ZZ045-Lookup-Category-Min.
008410     move 1.00 to WS-Category-Min-Usd.
008420     set CM-Idx to 1.
008430     search CM-Tab
008440         at end move 1.00 to WS-Category-Min-Usd
008450         when CM-Tab-Code (CM-Idx) = WS-Category-Code
008460             move CM-Tab-Min (CM-Idx) to WS-Category-Min-Usd
008470     end-search.
008480*
008490 ZZ045-Exit.
008500     exit.
008510*
008520*****************************************************
008530*  ZZ050  -  KEY TERM EXTRACTION (ONCE PER REQUEST) *
008540*****************************************************
008550*  Splits the combined query into words, drops the
008560*  short ones and the stop words, keeps the rest as
008570*  key terms for the overlap check in ZZ060.
008580 ZZ050-Extract-Key-Terms.
008590     move zero to WS-Query-Word-Cnt WS-Key-Term-Cnt.
008600     move 1 to WS-Unstring-Ptr.
008610     perform ZZ051-Unstring-One-Word
008620             until WS-Unstring-Ptr > 121
008630                or WS-Query-Word-Cnt not < WS-Max-Query-Words.
008640*
008650 ZZ050-Exit.
008660     exit.
008670*
008680 ZZ051-Unstring-One-Word.
008690     move spaces to WS-One-Word.
008700     unstring WS-Query-Lower delimited by all space
008710             into WS-One-Word
008720             with pointer WS-Unstring-Ptr
008730             on overflow move 200 to WS-Unstring-Ptr
008740     end-unstring.
008750     if WS-One-Word not = spaces
008760         perform ZZ053-Get-Word-Length
008770         if WS-Word-Len > 0
008780             add 1 to WS-Query-Word-Cnt
008790             set QW-Idx to WS-Query-Word-Cnt
008800             move WS-One-Word to WS-QW-Word (QW-Idx)
008810             move WS-Word-Len to WS-QW-Len (QW-Idx)
008820             perform ZZ052-Classify-Key-Term
008830         end-if
008840     end-if.
008850*
008860 ZZ051-Exit.
008870     exit.
008880*
008890 ZZ052-Classify-Key-Term.
008900     move "N" to WS-Is-Stopword-Sw.
008910     if WS-Word-Len > 2
008920         move spaces to WS-Word-12
008930         move WS-One-Word (1:WS-Word-Len) to WS-Word-12
008940         set SW-Idx to 1
008950         search SW-Tab
008960             at end continue
008970             when SW-Tab-Word (SW-Idx) = WS-Word-12
008980                 move "Y" to WS-Is-Stopword-Sw
008990         end-search
009000         if not WS-Is-Stopword
009010             if WS-Key-Term-Cnt < WS-Max-Key-Terms
009020                 add 1 to WS-Key-Term-Cnt
009030                 set KT-Idx to WS-Key-Term-Cnt
009040                 move WS-One-Word to WS-KT-Word (KT-Idx)
009050                 move WS-Word-Len to WS-KT-Len (KT-Idx)
009060             end-if
009070         end-if
009080     end-if.
009090*
009100 ZZ052-Exit.
009110     exit.
009120*
009130 ZZ053-Get-Word-Length.
009140     move 20 to WS-Word-Len.
009150     perform ZZ054-Trim-One-Char
009160             until WS-Word-Len = zero
009170                or WS-One-Word (WS-Word-Len:1) not = space.
009180*
009190 ZZ053-Exit.
009200     exit.
009210*
009220 ZZ054-Trim-One-Char.
009230     subtract 1 from WS-Word-Len.
009240*
009250 ZZ054-Exit.
009260     exit.
009270*
009280*****************************************************
009290*  ZZ060  -  RELEVANCE SCORE FOR ONE PRODUCT        *
009300*****************************************************
009310*  Score starts at 1.00 and is marked down by the
009320*  price-sanity, term-overlap and brand checks below.
009330*  Floored at 0.00 - see Sales rule card PC-101.
009340 ZZ060-Score-Relevance.
009350     move 1.00 to WS-EB-Relevance-Score.
009360     move WS-EB-Title to WS-Title-Lower.
009370     inspect WS-Title-Lower
009380             converting WS-Upper-Chars to WS-Lower-Chars.
009390     perform ZZ061-Price-Sanity-Check.
009400     perform ZZ062-Term-Overlap-Check.
009410     perform ZZ063-Brand-Check.
009420     if WS-EB-Relevance-Score < zero
009430         move zero to WS-EB-Relevance-Score
009440     end-if.
009450     perform ZZ065-Physical-Check.
009460*
009470 ZZ060-Exit.
009480     exit.
009490*
009500*  Flags likely virtual goods so the buyer can be warned -
009510*  cheap listing whose title smells of a code/key/download
009520*  rather than a physical item.  Ref support call 4471.
009530 ZZ065-Physical-Check.
009540     move "N" to WS-EB-Virtual-Flag.
009550     if WS-EB-Price < 20.00
009560         move zero to WS-Tally-Cnt
009570         inspect WS-Title-Lower tallying WS-Tally-Cnt
009580                 for all "code" for all "key"
009590                 for all "digital" for all "download"
009600                 for all "membership"
009610                 for all "subscription" for all "shiny"
009620                 for all "6iv" for all "trade"
009630                 for all "v-bucks"
009640         if WS-Tally-Cnt > zero
009650             move "Y" to WS-EB-Virtual-Flag
009660         end-if
009670     end-if.
009680*
009690 ZZ065-Exit.
009700     exit.
009710*
009720 ZZ061-Price-Sanity-Check.
009730     move zero to WS-Price-Ratio.
009740     if WS-EB-Price < WS-Category-Min-Usd
009750         if WS-Category-Min-Usd > zero
009760             compute WS-Price-Ratio rounded =
009770                     WS-EB-Price / WS-Category-Min-Usd
009780         end-if
009790         if WS-Price-Ratio < .05
009800             subtract .60 from WS-EB-Relevance-Score
009810         else
009820             if WS-Price-Ratio < .15
009830                 subtract .30 from WS-EB-Relevance-Score
009840             end-if
009850         end-if
009860     end-if.
009870*
009880 ZZ061-Exit.
009890     exit.
009900*
009910 ZZ062-Term-Overlap-Check.
009920     move zero to WS-Term-Hit-Cnt WS-Overlap-Ratio.
009930     if WS-Key-Term-Cnt > zero
009940         set KT-Idx to 1
009950         perform ZZ064-Count-One-Term-Hit
009960                 until KT-Idx > WS-Key-Term-Cnt
009970         compute WS-Overlap-Ratio rounded =
009980                 WS-Term-Hit-Cnt / WS-Key-Term-Cnt
009990     end-if.
010000     if WS-Overlap-Ratio < .20
010010         subtract .40 from WS-EB-Relevance-Score
010020     else
010030         if WS-Overlap-Ratio < .40
010040             subtract .20 from WS-EB-Relevance-Score
010050         end-if
010060     end-if.
010070*
010080 ZZ062-Exit.
010090     exit.
010100*
010110 ZZ064-Count-One-Term-Hit.
010120     move zero to WS-Tally-Cnt.
010130     inspect WS-Title-Lower tallying WS-Tally-Cnt
010140         for all WS-KT-Word (KT-Idx) (1:WS-KT-Len (KT-Idx)).
010150     if WS-Tally-Cnt > zero
010160         add 1 to WS-Term-Hit-Cnt
010170     end-if.
010180     set KT-Idx up by 1.
010190*
010200 ZZ064-Exit.
010210     exit.
010220*
010230 ZZ063-Brand-Check.
010240     evaluate WS-Category-Code
010250         when "CONSOLE"
010260             move zero to WS-Tally-Cnt
010270             inspect WS-Title-Lower tallying WS-Tally-Cnt
010280                 for all "nintendo" for all "switch"
010290                 for all "playstation" for all "sony"
010300                 for all "xbox" for all "microsoft"
010310                 for all "ps5" for all "ps4"
010320             if WS-Tally-Cnt = zero
010330                 subtract .30 from WS-EB-Relevance-Score
010340             end-if
010350         when "PHONE"
010360             move zero to WS-Tally-Cnt
010370             inspect WS-Title-Lower tallying WS-Tally-Cnt
010380                 for all "iphone" for all "samsung"
010390                 for all "galaxy" for all "pixel"
010400                 for all "oneplus" for all "xiaomi"
010410                 for all "apple"
010420             if WS-Tally-Cnt = zero
010430                 subtract .20 from WS-EB-Relevance-Score
010440             end-if
010450         when "LAPTOP"
010460             move zero to WS-Tally-Cnt
010470             inspect WS-Title-Lower tallying WS-Tally-Cnt
010480                 for all "laptop" for all "notebook"
010490                 for all "macbook" for all "chromebook"
010500                 for all "thinkpad"
010510             if WS-Tally-Cnt = zero
010520                 subtract .30 from WS-EB-Relevance-Score
010530             end-if
010540         when other
010550             continue
010560     end-evaluate.
010570*
010580 ZZ063-Exit.
010590     exit.
010600*
010610*****************************************************
010620*  AA050  -  FALLBACK IF NOTHING MET THE THRESHOLD  *
010630*****************************************************
010640 AA050-Fallback-Check.
010650     if WS-Survivors-Cnt = zero
010660         move "Y" to WS-Fallback-Sw
010670         move WS-Fallback-Cnt to WS-Survivors-Cnt
010680         move zero to WS-Sub-1
010690         perform AA051-Copy-One-Fallback
010700                 varying WS-Sub-1 from 1 by 1
010710                 until WS-Sub-1 > WS-Survivors-Cnt
010720     end-if.
010730*
010740 AA050-Exit.
010750     exit.
010760*
010770 AA051-Copy-One-Fallback.
010780     set FB-Idx to WS-Sub-1.
010790     set SV-Idx to WS-Sub-1.
010800     move WS-FB-Entry (FB-Idx) to WS-SV-Rec (SV-Idx).
010810     move WS-Sub-1 to WS-SV-Seq (SV-Idx).
010820*
010830 AA051-Exit.
010840     exit.
010850*
010860*****************************************************
010870*  AA060  -  MINIMUM SELLER RATING FILTER           *
010880*****************************************************
010890 AA060-Rating-Filter.
010900     if SR-Min-Seller-Rating > zero
010910         move zero to WS-Sub-2
010920         set SV-Idx to 1
010930         perform AA061-Check-One-Rating
010940                 until SV-Idx > WS-Survivors-Cnt
010950         set SV-Idx to WS-Sub-2
010960         move WS-Sub-2 to WS-Survivors-Cnt
010970     end-if.
010980*
010990 AA060-Exit.
011000     exit.
011010*
011020 AA061-Check-One-Rating.
011030     if WS-SV-Seller-Rating (SV-Idx) not < SR-Min-Seller-Rating
011040         add 1 to WS-Sub-2
011050         if WS-Sub-2 not = SV-Idx
011060             set SV-Idx2 to WS-Sub-2
011070             move WS-SV-Entry (SV-Idx) to WS-SV-Entry (SV-Idx2)
011080         end-if
011090     else
011100         add 1 to WS-Filtered-Rate
011110     end-if.
011120     set SV-Idx up by 1.
011130*
011140 AA061-Exit.
011150     exit.
011160*
011170*****************************************************
011180*  ZZ100  -  FIND OR ADD A MARKETPLACE TABLE ENTRY  *
011190*****************************************************
011200 ZZ100-Lookup-Mkt-Entry.
011210     move "N" to WS-Mkt-Lookup-Found-Sw.
011220     set MK-Idx to 1.
011230     search WS-MK-Entry
011240         at end continue
011250         when WS-MK-Code (MK-Idx) = WS-EB-Marketplace-Code
011260             move "Y" to WS-Mkt-Lookup-Found-Sw
011270     end-search.
011280     if not WS-Mkt-Lookup-Found
011290         if WS-Mkt-Table-Cnt < WS-Max-Markets
011300             add 1 to WS-Mkt-Table-Cnt
011310             set MK-Idx to WS-Mkt-Table-Cnt
011320             move WS-EB-Marketplace-Code to WS-MK-Code (MK-Idx)
011330             move WS-EB-Marketplace-Name to WS-MK-Name (MK-Idx)
011340             move zero to WS-MK-Read-Cnt (MK-Idx)
011350             move zero to WS-MK-Kept-Cnt (MK-Idx)
011360             move zero to WS-MK-Skip-Cnt (MK-Idx)
011370             move WS-Products-Read to WS-MK-First-Seq (MK-Idx)
011380             move WS-Products-Read to WS-MK-Next-Due (MK-Idx)
011390         else
011400             set MK-Idx to 1
011410         end-if
011420     end-if.
011430*
011440 ZZ100-Exit.
011450     exit.
011460*
011470*****************************************************
011480*  AA070  -  APPLY THE REQUESTED SORT CRITERIA      *
011490*****************************************************
011500*  Criteria run in reverse (3rd first) so the first
011510*  one dominates and later ones only break ties - and
011520*  each pass is a stable insertion sort so ties never
011530*  lose their prior relative order (ref PC-101 memo).
011540 AA070-Sort-Survivors.
011550     if SR-Sort-Criteria (1) = space
011560      and SR-Sort-Criteria (2) = space
011570      and SR-Sort-Criteria (3) = space
011580         perform ZZ130-Interleave-Survivors
011590     else
011600         perform AA071-Apply-One-Criterion
011610                 varying WS-Crit-Idx from 3 by -1
011620                 until WS-Crit-Idx < 1
011630     end-if.
011640*
011650 AA070-Exit.
011660     exit.
011670*
011680 AA071-Apply-One-Criterion.
011690     move SR-Sort-Criteria (WS-Crit-Idx) to WS-Sort-Crit-Code.
011700     evaluate WS-Sort-Crit-Code
011710         when "A"
011720             perform ZZ120-Sort-By-Price-Asc
011730         when "D"
011740             perform ZZ121-Sort-By-Price-Desc
011750         when "B"
011760             perform ZZ122-Sort-By-Rating-Desc
011770         when "R"
011780             perform ZZ130-Interleave-Survivors
011790         when other
011800             continue
011810     end-evaluate.
011820*
011830 AA071-Exit.
011840     exit.
011850*
011860*****************************************************
011870*  ZZ120  -  STABLE INSERTION SORT - PRICE ASCEND   *
011880*****************************************************
011890 ZZ120-Sort-By-Price-Asc.
011900     perform ZZ123-Insert-One-Asc
011910             varying WS-Sub-1 from 2 by 1
011920             until WS-Sub-1 > WS-Survivors-Cnt.
011930*
011940 ZZ120-Exit.
011950     exit.
011960*
011970 ZZ123-Insert-One-Asc.
011980     set SV-Idx to WS-Sub-1.
011990     move WS-SV-Entry (SV-Idx) to WS-Sort-Hold.
012000     move WS-Sub-1 to WS-Insert-Pos.
012010     perform ZZ124-Shift-One-Asc
012020             until WS-Insert-Pos = 1
012030                or WS-SV-Price (WS-Insert-Pos - 1)
012040                   not > WS-HLD-Price.
012050     set SV-Idx to WS-Insert-Pos.
012060     move WS-Sort-Hold to WS-SV-Entry (SV-Idx).
012070*
012080 ZZ123-Exit.
012090     exit.
012100*
012110 ZZ124-Shift-One-Asc.
012120     set SV-Idx to WS-Insert-Pos.
012130     move WS-SV-Entry (WS-Insert-Pos - 1) to WS-SV-Entry (SV-Idx).
012140     subtract 1 from WS-Insert-Pos.
012150*
012160 ZZ124-Exit.
012170     exit.
012180*
012190*****************************************************
012200*  ZZ121  -  STABLE INSERTION SORT - PRICE DESCEND  *
012210*****************************************************
012220 ZZ121-Sort-By-Price-Desc.
012230     perform ZZ125-Insert-One-Desc
012240             varying WS-Sub-1 from 2 by 1
012250             until WS-Sub-1 > WS-Survivors-Cnt.
012260*
012270 ZZ121-Exit.
012280     exit.
012290*
012300 ZZ125-Insert-One-Desc.
012310     set SV-Idx to WS-Sub-1.
012320     move WS-SV-Entry (SV-Idx) to WS-Sort-Hold.
012330     move WS-Sub-1 to WS-Insert-Pos.
012340     perform ZZ126-Shift-One-Desc
012350             until WS-Insert-Pos = 1
012360                or WS-SV-Price (WS-Insert-Pos - 1)
012370                   not < WS-HLD-Price.
012380     set SV-Idx to WS-Insert-Pos.
012390     move WS-Sort-Hold to WS-SV-Entry (SV-Idx).
012400*
012410 ZZ125-Exit.
012420     exit.
012430*
012440 ZZ126-Shift-One-Desc.
012450     set SV-Idx to WS-Insert-Pos.
012460     move WS-SV-Entry (WS-Insert-Pos - 1) to WS-SV-Entry (SV-Idx).
012470     subtract 1 from WS-Insert-Pos.
012480*
012490 ZZ126-Exit.
012500     exit.
012510*
012520*****************************************************
012530*  ZZ122  -  STABLE INSERTION SORT - RATING DESCEND *
012540*****************************************************
012550 ZZ122-Sort-By-Rating-Desc.
012560     perform ZZ127-Insert-One-Rate
012570             varying WS-Sub-1 from 2 by 1
012580             until WS-Sub-1 > WS-Survivors-Cnt.
012590*
012600 ZZ122-Exit.
012610     exit.
012620*
012630 ZZ127-Insert-One-Rate.
012640     set SV-Idx to WS-Sub-1.
012650     move WS-SV-Entry (SV-Idx) to WS-Sort-Hold.
012660     move WS-Sub-1 to WS-Insert-Pos.
012670     perform ZZ128-Shift-One-Rate
012680             until WS-Insert-Pos = 1
012690                or WS-SV-Seller-Rating (WS-Insert-Pos - 1)
012700                   not < WS-HLD-Seller-Rating.
012710     set SV-Idx to WS-Insert-Pos.
012720     move WS-Sort-Hold to WS-SV-Entry (SV-Idx).
012730*
012740 ZZ127-Exit.
012750     exit.
012760*
012770 ZZ128-Shift-One-Rate.
012780     set SV-Idx to WS-Insert-Pos.
012790     move WS-SV-Entry (WS-Insert-Pos - 1) to WS-SV-Entry (SV-Idx).
012800     subtract 1 from WS-Insert-Pos.
012810*
012820 ZZ128-Exit.
012830     exit.
012840*
012850*****************************************************
012860*  ZZ130  -  MARKETPLACE INTERLEAVE ('R')           *
012870*****************************************************
012880*  Groups survivors by marketplace in first-seen order
012890*  then emits 1st-of-each, 2nd-of-each ... round robin.
012900*  Added 11/05/96 dpw - see change log for background.
012910 ZZ130-Interleave-Survivors.
012920     perform ZZ131-Reset-One-Mkt-Chain
012930             varying MK-Idx from 1 by 1
012940             until MK-Idx > WS-Mkt-Table-Cnt.
012950     perform ZZ132-Build-One-Chain-Link
012960             varying SV-Idx from 1 by 1
012970             until SV-Idx > WS-Survivors-Cnt.
012980     perform ZZ135-Init-One-Cur-Ptr
012990             varying MK-Idx from 1 by 1
013000             until MK-Idx > WS-Mkt-Table-Cnt.
013010     move zero to WS-Il-Out-Cnt.
013020     move "Y" to WS-Il-Any-Left-Sw.
013030     perform ZZ133-Interleave-Round
013040             until not WS-Il-Any-Left
013050                or WS-Il-Out-Cnt not < WS-Survivors-Cnt.
013060     perform ZZ136-Copy-Back-One-Entry
013070             varying WS-Sub-1 from 1 by 1
013080             until WS-Sub-1 > WS-Survivors-Cnt.
013090*
013100 ZZ130-Exit.
013110     exit.
013120*
013130 ZZ131-Reset-One-Mkt-Chain.
013140     move zero to WS-MK-Head-Idx (MK-Idx).
013150     move zero to WS-MK-Tail-Idx (MK-Idx).
013160     move zero to WS-MK-Cur-Idx (MK-Idx).
013170*
013180 ZZ131-Exit.
013190     exit.
013200*
013210 ZZ132-Build-One-Chain-Link.
013220     move zero to WS-Il-Next-Idx (SV-Idx).
013230     perform ZZ137-Find-Mkt-For-Survivor.
013240     if WS-MK-Head-Idx (MK-Idx) = zero
013250         move SV-Idx to WS-MK-Head-Idx (MK-Idx)
013260     else
013270         move SV-Idx to WS-Il-Next-Idx (WS-MK-Tail-Idx (MK-Idx))
013280     end-if.
013290     move SV-Idx to WS-MK-Tail-Idx (MK-Idx).
013300*
013310 ZZ132-Exit.
013320     exit.
013330*
013340 ZZ135-Init-One-Cur-Ptr.
013350     move WS-MK-Head-Idx (MK-Idx) to WS-MK-Cur-Idx (MK-Idx).
013360*
013370 ZZ135-Exit.
013380     exit.
013390*
013400 ZZ133-Interleave-Round.
013410     move "N" to WS-Il-Any-Left-Sw.
013420     perform ZZ134-Emit-For-One-Mkt
013430             varying MK-Idx from 1 by 1
013440             until MK-Idx > WS-Mkt-Table-Cnt.
013450*
013460 ZZ133-Exit.
013470     exit.
013480*
013490 ZZ134-Emit-For-One-Mkt.
013500     if WS-MK-Cur-Idx (MK-Idx) not = zero
013510         add 1 to WS-Il-Out-Cnt
013520         set IL-Idx to WS-Il-Out-Cnt
013530         set SV-Idx to WS-MK-Cur-Idx (MK-Idx)
013540         move WS-SV-Entry (SV-Idx) to WS-IL-Entry (IL-Idx)
013550         move WS-Il-Next-Idx (SV-Idx) to WS-MK-Cur-Idx (MK-Idx)
013560         move "Y" to WS-Il-Any-Left-Sw
013570     end-if.
013580*
013590 ZZ134-Exit.
013600     exit.
013610*
013620 ZZ136-Copy-Back-One-Entry.
013630     set IL-Idx to WS-Sub-1.
013640     set SV-Idx to WS-Sub-1.
013650     move WS-IL-Entry (IL-Idx) to WS-SV-Entry (SV-Idx).
013660*
013670 ZZ136-Exit.
013680     exit.
013690*
013700 ZZ137-Find-Mkt-For-Survivor.
013710     set MK-Idx to 1.
013720     search WS-MK-Entry
013730         at end continue
013740         when WS-MK-Code (MK-Idx)
013750              = WS-SV-Marketplace-Code (SV-Idx)
013760             continue
013770     end-search.
013780*
013790 ZZ137-Exit.
013800     exit.
013810*
013820*****************************************************
013830*  AA080  -  TRUNCATE TO THE REQUESTED LIMIT        *
013840*****************************************************
013850 AA080-Apply-Limit.
013860     move "N" to WS-Has-More-Sw.
013870     if SR-Limit > zero
013880         if WS-Survivors-Cnt > SR-Limit
013890             move "Y" to WS-Has-More-Sw
013900             move SR-Limit to WS-Survivors-Cnt
013910         end-if
013920     else
013930         if WS-Survivors-Cnt > 20
013940             move "Y" to WS-Has-More-Sw
013950             move 20 to WS-Survivors-Cnt
013960         end-if
013970     end-if.
013980*
013990 AA080-Exit.
014000     exit.
014010*
014020*****************************************************
014030*  AA090  -  IMPORT TAX PASS OVER RETAINED PRODUCTS *
014040*****************************************************
014050 AA090-Tax-Calc-Pass.
014060     if SR-Dest-Country not = spaces
014070         move "Y" to WS-Tax-Calc-Sw
014080         move SR-Dest-Country to WS-TW-Dest-Country
014090         inspect WS-TW-Dest-Country
014100                 converting WS-Lower-Chars to WS-Upper-Chars
014110         perform AA091-Tax-Calc-One-Survivor
014120                 varying SV-Idx from 1 by 1
014130                 until SV-Idx > WS-Survivors-Cnt
014140     end-if.
014150*
014160 AA090-Exit.
014170     exit.
014180*
014190 AA091-Tax-Calc-One-Survivor.
014200     move WS-SV-Currency (SV-Idx) to WS-TW-Currency.
014210     move WS-SV-Price (SV-Idx) to WS-TW-Price.
014220     move WS-SV-Shipping-Cost (SV-Idx) to WS-TW-Shipping.
014230     perform ZZ070-Calc-Import-Tax.
014240     move WS-TW-Product-Usd to WS-SV-Product-Usd (SV-Idx).
014250     move WS-TW-Shipping-Usd to WS-SV-Shipping-Usd (SV-Idx).
014260     move WS-TW-Duty to WS-SV-Customs-Duty (SV-Idx).
014270     move WS-TW-Vat to WS-SV-Vat (SV-Idx).
014280     move WS-TW-Taxes to WS-SV-Total-Taxes (SV-Idx).
014290     move WS-TW-Total to WS-SV-Total-With-Taxes (SV-Idx).
014300     if WS-TW-Found
014310         move "Y" to WS-SV-Tax-Data-Flag (SV-Idx)
014320     else
014330         move "N" to WS-SV-Tax-Data-Flag (SV-Idx)
014340     end-if.
014350     if WS-TW-De-Min-Applied
014360         move "Y" to WS-SV-De-Minimis-Flag (SV-Idx)
014370     else
014380         move "N" to WS-SV-De-Minimis-Flag (SV-Idx)
014390     end-if.
014400*
014410 AA091-Exit.
014420     exit.
014430*
014440*****************************************************
014450*  ZZ070  -  IMPORT TAX CALCULATOR FOR ONE PRODUCT  *
014460*****************************************************
014470*  Works on WS-TW- fields only - caller loads price,
014480*  shipping, currency and dest country first.  De
014490*  minimis / duty / VAT rules per customs circular,
014500*  VAT base corrected 23/08/94 to include duty.
014510 ZZ070-Calc-Import-Tax.
014520     move zero to WS-TW-Duty WS-TW-Vat WS-TW-Taxes.
014530     move "N" to WS-TW-De-Min-Sw.
014540     perform ZZ080-Lookup-XRate.
014550     if WS-TW-Currency = "USD"
014560         move WS-TW-Price to WS-TW-Product-Usd
014570         move WS-TW-Shipping to WS-TW-Shipping-Usd
014580     else
014590         compute WS-TW-Product-Usd rounded =
014600                 WS-TW-Price * WS-TW-Rate
014610         compute WS-TW-Shipping-Usd rounded =
014620                 WS-TW-Shipping * WS-TW-Rate
014630     end-if.
014640     add WS-TW-Product-Usd WS-TW-Shipping-Usd
014650             giving WS-TW-Total-Value.
014660     perform ZZ090-Lookup-Tax-Rate.
014670     if WS-TW-Found
014680         if WS-TW-Total-Value not > WS-TW-De-Minimis
014690             move WS-TW-Total-Value to WS-TW-Total
014700             move "Y" to WS-TW-De-Min-Sw
014710         else
014720             compute WS-TW-Duty-Unrnd =
014730                     WS-TW-Product-Usd * WS-TW-Duty-Rate / 100
014740             compute WS-TW-Duty rounded =
014750                     WS-TW-Product-Usd * WS-TW-Duty-Rate / 100
014760             compute WS-TW-Vat-Base =
014770                     WS-TW-Total-Value + WS-TW-Duty-Unrnd
014780             compute WS-TW-Vat rounded =
014790                     WS-TW-Vat-Base * WS-TW-Vat-Rate / 100
014800             add WS-TW-Duty WS-TW-Vat WS-TW-Total-Value
014810                     giving WS-TW-Total
014820         end-if
014830         add WS-TW-Duty WS-TW-Vat giving WS-TW-Taxes
014840     else
014850         move WS-TW-Total-Value to WS-TW-Total
014860     end-if.
014870*
014880 ZZ070-Exit.
014890     exit.
014900*
014910*****************************************************
014920*  ZZ080  -  CURRENCY RATE LOOKUP                   *
014930*****************************************************
014940*  Unknown currency defaults to 1-1 with a warning -
014950*  see PC-008 and the 09/07/04 log entry.
014960 ZZ080-Lookup-XRate.
014970     move 1.0 to WS-TW-Rate.
014980     set XR-Idx to 1.
014990     search XR-Tab
015000         at end
015010             display PC008 " " WS-TW-Currency
015020         when XR-Tab-Code (XR-Idx) = WS-TW-Currency
015030             move XR-Tab-Rate (XR-Idx) to WS-TW-Rate
015040     end-search.
015050*
015060 ZZ080-Exit.
015070     exit.
015080*
015090*****************************************************
015100*  ZZ090  -  TAX RATE TABLE LOOKUP                  *
015110*****************************************************
015120*  Inactive or missing rows return not-found - treated
015130*  the same since 02/06/91 (ref job PC-144).
015140 ZZ090-Lookup-Tax-Rate.
015150     move "N" to WS-TW-Found-Sw.
015160     move zero to WS-TW-Duty-Rate WS-TW-Vat-Rate
015170             WS-TW-De-Minimis.
015180     set TX-Idx2 to 1.
015190     search WS-TX-Entry
015200         at end continue
015210         when WS-TX-Country-Code (TX-Idx2) = WS-TW-Dest-Country
015220             if WS-TX-Active (TX-Idx2)
015230                 move "Y" to WS-TW-Found-Sw
015240                 move WS-TX-Duty-Rate (TX-Idx2)
015250                         to WS-TW-Duty-Rate
015260                 move WS-TX-Vat-Rate (TX-Idx2)
015270                         to WS-TW-Vat-Rate
015280                 move WS-TX-De-Minimis-Usd (TX-Idx2)
015290                         to WS-TW-De-Minimis
015300             end-if
015310     end-search.
015320*
015330 ZZ090-Exit.
015340     exit.
015350*
015360*****************************************************
015370*  AA100  -  RANK SURVIVORS, FLAG THE BEST PRICE    *
015380*****************************************************
015390*  Comparable price is the landed USD total when tax
015400*  data is present, else the plain total price.  Ties
015410*  keep read order - insertion sort is stable.
015420 AA100-Rank-And-Best.
015430     perform AA101-Build-One-Compare-Key
015440             varying SV-Idx from 1 by 1
015450             until SV-Idx > WS-Survivors-Cnt.
015460     perform AA102-Insert-One-By-Key
015470             varying WS-Sub-1 from 2 by 1
015480             until WS-Sub-1 > WS-Survivors-Cnt.
015490     move 1 to WS-Rank-Idx.
015500     perform AA103-Flag-One-Rank
015510             varying SV-Idx from 1 by 1
015520             until SV-Idx > WS-Survivors-Cnt.
015530*
015540 AA100-Exit.
015550     exit.
015560*
015570 AA101-Build-One-Compare-Key.
015580     if WS-SV-Tax-Data-Flag (SV-Idx) = "Y"
015590         move WS-SV-Total-With-Taxes (SV-Idx)
015600                 to WS-SV-Compare-Price (SV-Idx)
015610     else
015620         move WS-SV-Total-Price (SV-Idx)
015630                 to WS-SV-Compare-Price (SV-Idx)
015640     end-if.
015650*
015660 AA101-Exit.
015670     exit.
015680*
015690 AA102-Insert-One-By-Key.
015700     move WS-SV-Entry (WS-Sub-1) to WS-Sort-Hold.
015710     move WS-Sub-1 to WS-Insert-Pos.
015720     perform AA104-Shift-One-By-Key
015730             until WS-Insert-Pos = 1
015740             or WS-SV-Compare-Price (WS-Insert-Pos - 1)
015750                     not > WS-HLD-Compare-Price.
015760     move WS-Sort-Hold to WS-SV-Entry (WS-Insert-Pos).
015770*
015780 AA102-Exit.
015790     exit.
015800*
015810 AA104-Shift-One-By-Key.
015820     move WS-SV-Entry (WS-Insert-Pos - 1)
015830             to WS-SV-Entry (WS-Insert-Pos).
015840     subtract 1 from WS-Insert-Pos.
015850*
015860 AA104-Exit.
015870     exit.
015880*
015890 AA103-Flag-One-Rank.
015900     move WS-Rank-Idx to WS-SV-Price-Rank (SV-Idx).
015910     if WS-Rank-Idx = 1
015920         move "Y" to WS-SV-Best-Price-Flag (SV-Idx)
015930     else
015940         move "N" to WS-SV-Best-Price-Flag (SV-Idx)
015950     end-if.
015960     add 1 to WS-Rank-Idx.
015970*
015980 AA103-Exit.
015990     exit.
016000*
016010*****************************************************
016020*  AA110  -  WRITE RETAINED PRODUCTS TO RESULTS     *
016030*****************************************************
016040 AA110-Write-Results.
016050     perform AA111-Write-One-Result
016060             varying SV-Idx from 1 by 1
016070             until SV-Idx > WS-Survivors-Cnt.
016080*
016090 AA110-Exit.
016100     exit.
016110*
016120 AA111-Write-One-Result.
016130     move WS-SV-Rec (SV-Idx) to EP-Enriched-Product-Record.
016140     write EP-Enriched-Product-Record.
016150     if WS-EP-Status not = "00"
016160         display PC006 " " WS-EP-Status
016170         perform ZZ900-Abort-Run
016180     end-if.
016190     add 1 to WS-Output-Cnt.
016200*
016210 AA111-Exit.
016220     exit.
016230*
016240*****************************************************
016250*  AA120  -  PRINT THE COMPARISON REPORT            *
016260*****************************************************
016270 AA120-Print-Report.
016280     move 1 to WS-Page-Cnt.
016290     perform ZZ200-Print-Headings.
016300     perform AA121-Print-One-Detail
016310             varying SV-Idx from 1 by 1
016320             until SV-Idx > WS-Survivors-Cnt.
016330     perform ZZ210-Print-Mkt-Summary
016340             varying MK-Idx from 1 by 1
016350             until MK-Idx > WS-Mkt-Table-Cnt.
016360     perform ZZ220-Print-Best-Price.
016370     perform ZZ230-Print-Totals.
016380*
016390 AA120-Exit.
016400     exit.
016410*
016420 AA121-Print-One-Detail.
016430     move spaces to WS-Print-Line.
016440     move WS-SV-Price-Rank (SV-Idx) to D-Rank.
016450     move WS-SV-Marketplace-Code (SV-Idx) to D-Mkt-Code.
016460     move WS-SV-Title (SV-Idx) (1:40) to D-Title.
016470     move WS-SV-Price (SV-Idx) to D-Price.
016480     move WS-SV-Currency (SV-Idx) to D-Currency.
016490     if WS-SV-Tax-Data-Flag (SV-Idx) = "Y"
016500         move WS-SV-Total-With-Taxes (SV-Idx) to D-Landed-Usd
016510         move WS-SV-Total-Taxes (SV-Idx) to D-Taxes-Usd
016520     else
016530         move WS-SV-Total-Price (SV-Idx) to D-Landed-Usd
016540         move zero to D-Taxes-Usd
016550     end-if.
016560     if WS-SV-Best-Price-Flag (SV-Idx) = "Y"
016570         move "*BEST*" to D-Best-Mark
016580     else
016590         move spaces to D-Best-Mark
016600     end-if.
016610     if WS-SV-De-Minimis-Flag (SV-Idx) = "Y"
016620         move "EXEMPT" to D-Exempt-Mark
016630     else
016640         move spaces to D-Exempt-Mark
016650     end-if.
016660     write PRT-Print-Record from WS-Print-Line.
016670     if WS-PRT-Status not = "00"
016680         display PC007 " " WS-PRT-Status
016690         perform ZZ900-Abort-Run
016700     end-if.
016710*
016720 AA121-Exit.
016730     exit.
016740*
016750*****************************************************
016760*  ZZ200  -  REPORT HEADINGS (TOP OF EACH PAGE)     *
016770*****************************************************
016780 ZZ200-Print-Headings.
016790     move spaces to WS-Print-Line.
016800     move "PRICE COMPARISON - CROSS MARKETPLACE REPORT"
016810             to H1-Title.
016820     move "Query :" to H1-Query-Lbl.
016830     move SR-Query to H1-Query.
016840     move "Dest :" to H1-Dest-Lbl.
016850     move SR-Dest-Country to H1-Dest.
016860     write PRT-Print-Record from WS-Print-Line
016870             after advancing top-of-form.
016880     move spaces to WS-Print-Line.
016890     move prog-name to H2-Prog.
016900     move "Run date :" to H2-Date-Lbl.
016910     move WS-Run-Date-Edited to H2-Date.
016920     move "Run time :" to H2-Time-Lbl.
016930     move WS-Run-Time-Edited to H2-Time.
016940     move "Page :" to H2-Page-Lbl.
016950     move WS-Page-Cnt to H2-Page.
016960     write PRT-Print-Record from WS-Print-Line
016970             after advancing 2 lines.
016980     move spaces to PRT-Print-Record.
016990     write PRT-Print-Record after advancing 1 line.
017000     if WS-PRT-Status not = "00"
017010         display PC007 " " WS-PRT-Status
017020         perform ZZ900-Abort-Run
017030     end-if.
017040*
017050 ZZ200-Exit.
017060     exit.
017070*
017080*****************************************************
017090*  ZZ210  -  ONE MARKETPLACE SUMMARY LINE           *
017100*****************************************************
017110 ZZ210-Print-Mkt-Summary.
017120     move spaces to WS-Print-Line.
017130     move WS-MK-Code (MK-Idx) to MS-Mkt-Code.
017140     move "Read :" to MS-Read-Lbl.
017150     move WS-MK-Read-Cnt (MK-Idx) to MS-Read-Cnt.
017160     move "Kept :" to MS-Kept-Lbl.
017170     move WS-MK-Kept-Cnt (MK-Idx) to MS-Kept-Cnt.
017180     move "Filtered :" to MS-Skip-Lbl.
017190     move WS-MK-Skip-Cnt (MK-Idx) to MS-Skip-Cnt.
017200     write PRT-Print-Record from WS-Print-Line
017210             after advancing 1 line.
017220     if WS-PRT-Status not = "00"
017230         display PC007 " " WS-PRT-Status
017240         perform ZZ900-Abort-Run
017250     end-if.
017260*
017270 ZZ210-Exit.
017280     exit.
017290*
017300*****************************************************
017310*  ZZ220  -  BEST PRICE HIGHLIGHT BLOCK             *
017320*****************************************************
017330*  Rank 1 is always at subscript 1 once AA100 has run -
017340*  the compare-price sort put it there.
017350 ZZ220-Print-Best-Price.
017360     if WS-Survivors-Cnt > zero
017370         move spaces to WS-Print-Line
017380         move "Best price -" to BP-Label
017390         move WS-SV-Title (1) (1:50) to BP-Title
017400         move WS-SV-Marketplace-Name (1) to BP-Mkt-Name
017410         write PRT-Print-Record from WS-Print-Line
017420                 after advancing 2 lines
017430         move spaces to WS-Print-Line
017440         move "Source :" to BP-Src-Lbl
017450         move WS-SV-Price (1) to BP-Src-Price
017460         move WS-SV-Currency (1) to BP-Currency
017470         move "Taxes :" to BP-Taxes-Lbl
017480         move WS-SV-Total-Taxes (1) to BP-Taxes-Usd
017490         move "Landed :" to BP-Landed-Lbl
017500         if WS-SV-Tax-Data-Flag (1) = "Y"
017510             move WS-SV-Total-With-Taxes (1) to BP-Landed-Usd
017520         else
017530             move WS-SV-Total-Price (1) to BP-Landed-Usd
017540         end-if
017550         if WS-SV-De-Minimis-Flag (1) = "Y"
017560             move "Below de-minimis" to BP-Exempt-Note
017570         else
017580             move spaces to BP-Exempt-Note
017590         end-if
017600         write PRT-Print-Record from WS-Print-Line
017610                 after advancing 1 line
017620     end-if.
017630     if WS-PRT-Status not = "00"
017640         display PC007 " " WS-PRT-Status
017650         perform ZZ900-Abort-Run
017660     end-if.
017670*
017680 ZZ220-Exit.
017690     exit.
017700*
017710*****************************************************
017720*  ZZ230  -  GRAND TOTALS / HAS-MORE INDICATOR      *
017730*****************************************************
017740 ZZ230-Print-Totals.
017750     move spaces to WS-Print-Line.
017760     move "Products read :" to T-Read-Lbl.
017770     move WS-Products-Read to T-Read-Cnt.
017780     move "Filtered relevance :" to T-Relv-Lbl.
017790     move WS-Filtered-Relv to T-Relv-Cnt.
017800     move "Filtered rating :" to T-Rate-Lbl.
017810     move WS-Filtered-Rate to T-Rate-Cnt.
017820     move "Written :" to T-Wrt-Lbl.
017830     move WS-Output-Cnt to T-Wrt-Cnt.
017840     move "Has more :" to T-More-Lbl.
017850     if WS-Has-More
017860         move "YES" to T-More
017870     else
017880         move "NO" to T-More
017890     end-if.
017900     write PRT-Print-Record from WS-Print-Line
017910             after advancing 2 lines.
017920     if WS-PRT-Status not = "00"
017930         display PC007 " " WS-PRT-Status
017940         perform ZZ900-Abort-Run
017950     end-if.
017960*
017970 ZZ230-Exit.
017980     exit.
017990*
018000*****************************************************
018010*  AA990  -  TIDY UP AND END THE RUN                *
018020*****************************************************
018030 AA990-End-Run.
018040     close TAXRATE-FILE SRCHREQ-FILE PRODUCTS-FILE
018050           RESULTS-FILE PRINT-FILE.
018060     display "PC010 run complete - read "
018070             WS-Products-Read " written " WS-Output-Cnt.
018080*
018090 AA990-Exit.
018100     exit.
018110*
018120*****************************************************
018130*  ZZ900  -  ABORT THE RUN ON AN UNRECOVERABLE ERROR*
018140*****************************************************
018150*  Closes whatever is open - file status ignored here,
018160*  we are already on our way out.  See SY900 in wspcmsg.
018170 ZZ900-Abort-Run.
018180     display SY900.
018190     close TAXRATE-FILE SRCHREQ-FILE PRODUCTS-FILE
018200           RESULTS-FILE PRINT-FILE.
018210     move 16 to return-code.
018220     stop run.
018230*
018240 ZZ900-Exit.
018250     exit.
018260*
