000010* FD for TAXRATE file - country tax rate table.
000020* 15/03/87 jrh - Created.
000030* 18/02/26 vbc - 01 header moved in here from wspctax.cob -
000040*                that copybook is now field-list-only so it
000050*                can also sit under the WS-Tax-Table entry
000060*                in pc010 without a duplicate 01.
000070*
000080 fd  TAXRATE-FILE
000090     record contains 88 characters
000100     recording mode is f.
000110 01  TR-Tax-Rate-Record.
000120     copy "wspctax.cob".
000130*
