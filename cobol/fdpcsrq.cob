000010* FD for SRCHREQ file - search request.
000020* 15/03/87 jrh - Created.
000030*
000040 fd  SRCHREQ-FILE
000050     record contains 152 characters
000060     recording mode is f.
000070 copy "wspcsrq.cob".
000080*
