000010* FD for RESULTS file - retained enriched products.
000020* 15/03/87 jrh - Created.
000030* 18/02/26 vbc - 01 header moved in here from wspcenp.cob -
000040*                that copybook is now field-list-only so it
000050*                can also sit under the survivor/fallback/
000060*                interleave tables and the build area in
000070*                pc010 without a duplicate 01.
000080*
000090 fd  RESULTS-FILE
000100     record contains 248 characters
000110     recording mode is f.
000120 01  EP-Enriched-Product-Record.
000130     copy "wspcenp.cob".
000140*
