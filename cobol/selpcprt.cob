000010* SELECT clause for REPORT file - price comparison report.
000020* 15/03/87 jrh - Created.
000030*
000040     select  PRINT-FILE assign to "REPORT"
000050             organization is line sequential
000060             file status is WS-PRT-Status.
000070*
