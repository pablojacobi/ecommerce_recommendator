000010*****************************************************
000020*                                                   *
000030*  Record Definition For Country Tax Rate Table    *
000040*           File (TAXRATE)                         *
000050*     Uses TR-Country-Code as key                  *
000060*****************************************************
000070*  File size 88 bytes.
000080*
000090* 15/03/87 jrh - Created.
000100* 02/06/91 kmb - Added TR-Active-Flag, inactive recs now
000110*                treated same as missing country.
000120* 18/02/26 vbc - Record header taken out of this copybook -
000130*                it is CALLed from the FD (fdpctax) and from
000140*                a WORKING-STORAGE table entry (WS-Tax-Table
000150*                in pc010), and one fixed 01 cannot head both.
000160*                Callers now supply their own header and take
000170*                just the field list below, renumbering the
000180*                03s to suit (see WS-Tax-Table for how).
000190*
000200     03  TR-Country-Code       pic x(3).
000210     03  TR-Country-Name       pic x(30).
000220     03  TR-Vat-Rate           pic s9(3)v99  comp-3.
000230     03  TR-Duty-Rate          pic s9(3)v99  comp-3.
000240     03  TR-De-Minimis-Usd     pic s9(8)v99  comp-3.
000250     03  TR-Active-Flag        pic x.
000260         88  TR-Active                value "Y".
000270         88  TR-Inactive               value "N".
000280     03  TR-Notes              pic x(40).
000290     03  filler                pic xx.
000300*
