000010* SELECT clause for PRODUCTS file - marketplace listings.
000020* 15/03/87 jrh - Created.
000030*
000040     select  PRODUCTS-FILE assign to "PRODUCTS"
000050             organization is sequential
000060             file status is WS-PR-Status.
000070*
