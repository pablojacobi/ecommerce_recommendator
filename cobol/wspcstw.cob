000010*****************************************************
000020*                                                   *
000030*  Stop Word Table For Relevance Key Term Extract  *
000040*    Bilingual EN/ES list used by zz060 routine.   *
000050*****************************************************
000060*
000070* 15/03/87 jrh - Created.
000080* 19/07/89 jrh - Added Spanish stop words per MLC feed.
000090*
000100 01  WS-Stopword-Defs.
000110     03  SW-Entry-01           pic x(12)  value "the         ".
000120     03  SW-Entry-02           pic x(12)  value "a           ".
000130     03  SW-Entry-03           pic x(12)  value "an          ".
000140     03  SW-Entry-04           pic x(12)  value "for         ".
000150     03  SW-Entry-05           pic x(12)  value "to          ".
000160     03  SW-Entry-06           pic x(12)  value "and         ".
000170     03  SW-Entry-07           pic x(12)  value "or          ".
000180     03  SW-Entry-08           pic x(12)  value "with        ".
000190     03  SW-Entry-09           pic x(12)  value "in          ".
000200     03  SW-Entry-10           pic x(12)  value "on          ".
000210     03  SW-Entry-11           pic x(12)  value "el          ".
000220     03  SW-Entry-12           pic x(12)  value "la          ".
000230     03  SW-Entry-13           pic x(12)  value "los         ".
000240     03  SW-Entry-14           pic x(12)  value "las         ".
000250     03  SW-Entry-15           pic x(12)  value "un          ".
000260     03  SW-Entry-16           pic x(12)  value "una         ".
000270     03  SW-Entry-17           pic x(12)  value "para        ".
000280     03  SW-Entry-18           pic x(12)  value "con         ".
000290     03  SW-Entry-19           pic x(12)  value "de          ".
000300     03  SW-Entry-20           pic x(12)  value "y           ".
000310     03  SW-Entry-21           pic x(12)  value "o           ".
000320     03  SW-Entry-22           pic x(12)  value "dame        ".
000330     03  SW-Entry-23           pic x(12)  value "busco       ".
000340     03  SW-Entry-24           pic x(12)  value "quiero      ".
000350     03  SW-Entry-25           pic x(12)  value "mejor       ".
000360     03  SW-Entry-26           pic x(12)  value "precio      ".
000370     03  SW-Entry-27           pic x(12)  value "nueva       ".
000380     03  SW-Entry-28           pic x(12)  value "nuevo       ".
000390     03  SW-Entry-29           pic x(12)  value "new         ".
000400     03  SW-Entry-30           pic x(12)  value "used        ".
000410     03  SW-Entry-31           pic x(12)  value "usada       ".
000420     03  SW-Entry-32           pic x(12)  value "usado       ".
000430     03  SW-Entry-33           pic x(12)  value "open        ".
000440     03  SW-Entry-34           pic x(12)  value "box         ".
000450*
000460 01  WS-Stopword-Table redefines WS-Stopword-Defs.
000470     03  SW-Tab                 occurs 34 times
000480                                 indexed by SW-Idx.
000490         05  SW-Tab-Word        pic x(12).
000500*
000510 01  WS-Stopword-Count         pic 9(3) comp value 34.
000520*
