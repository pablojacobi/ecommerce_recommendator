000010*****************************************************
000020*                                                   *
000030*  Record Definition For Marketplace Product       *
000040*           File (PRODUCTS)                        *
000050*     One record per harvested listing.             *
000060*     No key - read sequentially in harvest order. *
000070*****************************************************
000080*  File size 185 bytes.
000090*
000100* 15/03/87 jrh - Created.
000110* 19/07/89 jrh - Added PR-Rating-Scheme group, was two
000120*                separate files before (eBay/MLC feeds
000130*                merged upstream now).
000140* 02/06/91 kmb - Filler reduced, Condition widened to 12.
000150*
000160 01  PR-Product-Record.
000170     03  PR-Product-Id          pic x(20).
000180     03  PR-Marketplace-Code    pic x(10).
000190     03  PR-Marketplace-Name    pic x(25).
000200     03  PR-Title               pic x(60).
000210     03  PR-Price               pic s9(9)v99  comp-3.
000220     03  PR-Currency            pic x(3).
000230     03  PR-Condition           pic x(12).
000240     03  PR-Shipping-Cost       pic s9(7)v99  comp-3.
000250     03  PR-Shipping-Known      pic x.
000260         88  PR-Ship-Cost-Known       value "Y".
000270         88  PR-Ship-Cost-Unknown     value "N".
000280     03  PR-Free-Shipping       pic x.
000290         88  PR-Ship-Is-Free          value "Y".
000300     03  PR-Rating-Scheme       pic x.
000310         88  PR-Scheme-Pct            value "P".
000320         88  PR-Scheme-Counts         value "C".
000330         88  PR-Scheme-None           value "N".
000340     03  PR-Feedback-Pct        pic s9(3)v99  comp-3.
000350     03  PR-Pos-Count           pic 9(7)      comp-3.
000360     03  PR-Neu-Count           pic 9(7)      comp-3.
000370     03  PR-Neg-Count           pic 9(7)      comp-3.
000380     03  filler                 pic x(26).
000390*
