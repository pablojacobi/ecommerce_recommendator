000010*****************************************************
000020*                                                   *
000030*  Record Definition For Search Request File       *
000040*           (SRCHREQ)                               *
000050*     One record per batch run.                    *
000060*****************************************************
000070*  File size 152 bytes.
000080*
000090* 15/03/87 jrh - Created.
000100* 19/07/89 jrh - Sort criteria widened to 3 occurrences
000110*                to allow tie-break sorts.
000120*
000130 01  SR-Search-Request-Record.
000140     03  SR-Query                pic x(60).
000150     03  SR-Original-Query       pic x(60).
000160     03  SR-Min-Price            pic s9(9)v99 comp-3.
000170     03  SR-Max-Price            pic s9(9)v99 comp-3.
000180     03  SR-Min-Seller-Rating    pic 9v99     comp-3.
000190     03  SR-Sort-Criteria        pic x occurs 3.
000200     03  SR-Limit                pic 9(3)     comp.
000210     03  SR-Dest-Country         pic x(3).
000220     03  filler                  pic x(10).
000230*
