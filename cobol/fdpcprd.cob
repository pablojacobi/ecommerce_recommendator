000010* FD for PRODUCTS file - marketplace listings.
000020* 15/03/87 jrh - Created.
000030*
000040 fd  PRODUCTS-FILE
000050     record contains 185 characters
000060     recording mode is f.
000070 copy "wspcprd.cob".
000080*
