000010*****************************************************
000020*                                                   *
000030*  Record Definition For Enriched Product Results *
000040*           File (RESULTS)                          *
000050*     Output from pc010 - one rec per product kept *
000060*****************************************************
000070*  File size 248 bytes.
000080*
000090* 15/03/87 jrh - Created.
000100* 02/06/91 kmb - Added tax breakdown fields when VAT
000110*                unit built in to pc010.
000120* 21/11/01 dpw - Added EP-Virtual-Flag from filler for the
000130*                likely-virtual-goods heuristic (call 4471).
000140* 18/02/26 vbc - Record header taken out of this copybook -
000150*                it is CALLed from the FD (fdpcenp) and from
000160*                four WORKING-STORAGE table entries and one
000170*                scratch area in pc010, and one fixed 01
000180*                cannot head all of those at once.  Callers
000190*                now supply their own header and take just
000200*                the field list below, renumbering the 03s
000210*                to suit (see WS-Survivor-Table etc for how).
000220*                Filler widened 7 to 25 while in here - the
000230*                field list alone only totalled 230, banner
000240*                has always said 248, recount found the gap.
000250*
000260     03  EP-Product.
000270         05  EP-Product-Id       pic x(20).
000280         05  EP-Marketplace-Code pic x(10).
000290         05  EP-Marketplace-Name pic x(25).
000300         05  EP-Title            pic x(60).
000310         05  EP-Price            pic s9(9)v99 comp-3.
000320         05  EP-Currency         pic x(3).
000330         05  EP-Condition        pic x(12).
000340         05  EP-Shipping-Cost    pic s9(7)v99 comp-3.
000350         05  EP-Shipping-Known   pic x.
000360         05  EP-Free-Shipping    pic x.
000370         05  EP-Rating-Scheme    pic x.
000380         05  EP-Feedback-Pct     pic s9(3)v99 comp-3.
000390         05  EP-Pos-Count        pic 9(7)     comp-3.
000400         05  EP-Neu-Count        pic 9(7)     comp-3.
000410         05  EP-Neg-Count        pic 9(7)     comp-3.
000420     03  EP-Seller-Rating        pic s9v99    comp-3.
000430     03  EP-Condition-Norm       pic x(12).
000440     03  EP-Relevance-Score      pic s9v99    comp-3.
000450     03  EP-Total-Price          pic s9(9)v99 comp-3.
000460     03  EP-Product-Usd          pic s9(9)v99 comp-3.
000470     03  EP-Shipping-Usd         pic s9(9)v99 comp-3.
000480     03  EP-Customs-Duty         pic s9(9)v99 comp-3.
000490     03  EP-Vat                  pic s9(9)v99 comp-3.
000500     03  EP-Total-Taxes          pic s9(9)v99 comp-3.
000510     03  EP-Total-With-Taxes     pic s9(9)v99 comp-3.
000520     03  EP-De-Minimis-Flag      pic x.
000530         88  EP-De-Minimis-Applied   value "Y".
000540     03  EP-Tax-Data-Flag        pic x.
000550         88  EP-Tax-Data-Present     value "Y".
000560     03  EP-Price-Rank           pic 9(3)     comp.
000570     03  EP-Best-Price-Flag      pic x.
000580         88  EP-Is-Best-Price        value "Y".
000590     03  EP-Virtual-Flag         pic x.
000600         88  EP-Likely-Virtual        value "Y".
000610     03  filler                  pic x(25).
000620*
